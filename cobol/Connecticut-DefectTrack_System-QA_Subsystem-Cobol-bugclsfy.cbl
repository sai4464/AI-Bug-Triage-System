000100******************************************************************
000110  IDENTIFICATION DIVISION.                                        
000120  PROGRAM-ID.    BUGCLSFY.                                        
000130  AUTHOR.        R T LOMBARDI.                                    
000140  INSTALLATION.  CT DEPT OF ADMINISTRATIVE SERVICES - BISD.       
000150  DATE-WRITTEN.  04/02/91.                                        
000160  DATE-COMPILED. CURRENT-DATE.                                    
000170  SECURITY.      PROPERTY OF THE STATE OF CONNECTICUT.            
000180******************************************************************
000190*    DEFECT TRACKING SYSTEM - QA SUBSYSTEM                        
000200*    BUGCLSFY IS A CALLED SUBPROGRAM.  GIVEN AN UPPER-CASED       
000210*    TITLE/DESCRIPTION STRING IN THE BUG-XFER-AREA, IT SCORES     
000220*    THE TEXT AGAINST THE CATEGORY AND URGENCY KEYWORD TABLES,    
000230*    PICKS THE WINNING LABEL FOR EACH, AND APPLIES THE QA         
000240*    TRIAGE OVERRIDE RULES (SECURITY ESCALATION, CRITICAL         
000250*    FAILURE, PERFORMANCE FLOOR) BEFORE RETURNING.                
000260*                                                                 
000270*    CALLED FROM BUGTRIAG ONCE PER VALID INPUT BUG RECORD.        
000280******************************************************************
000290*    HISTORY OF CHANGE -                                          
000300*      04/02/91  RTL   ORIGINAL PROGRAM - UI/BACKEND/AUTH         
000310*                      CATEGORIES ONLY, HIGH/LOW URGENCY ONLY     
000320*      07/19/91  RTL   ADDED PERFORMANCE AND SECURITY CATEGORY    
000330*                      TABLES PER HELP DESK REQUEST  TKT 1180     
000340*      03/03/92  RTL   ADDED CRITICAL AND MEDIUM URGENCY          
000350*                      TABLES, FOUR-WAY URGENCY NOW MATCHES       
000360*                      THE CATEGORY SCORING SHAPE  TKT 1180       
000370*      11/14/94  RTL   ADDED THE THREE OVERRIDE RULES (SECURITY   
000380*                      ESCALATION, CRITICAL FAILURE, PERF         
000390*                      FLOOR) AT THE REQUEST OF QA MGMT SO A      
000400*                      BREACH OR CRASH REPORT CANNOT RIDE OUT     
000410*                      AS LOW OR MEDIUM URGENCY  TKT 4471         
000420*      09/02/96  DWE   REWORKED THE WHOLE-WORD SCORE TO BOUND     
000430*                      THE TEXT IN SPACES INSTEAD OF UNSTRING-    
000440*                      ING A WORD TABLE - CUTS CPU ON THE LONG    
000450*                      DESCRIPTIONS  TKT 5005                     
000460*      02/09/99  DWE   Y2K REVIEW - PROGRAM CARRIES NO DATE       
000470*                      FIELDS, NO CHANGE REQUIRED                 
000480*      06/21/01  JMH   CORRECTED WS-SECESC-IND-LEN FOR            
000490*                      'VULNERABILITY' (WAS TRUNCATING THE        
000500*                      SUBSTRING SCAN AT 12 BYTES)  TKT 6211      
000510*      04/15/03  KAP   ADDED 401/403 TO THE AUTHENTICATION        
000520*                      TABLE PER HELP DESK REQUEST  TKT 6804      
000530*      08/30/05  KAP   BOUNDED TEXT NOW BLANKS OUT PUNCTUATION    
000540*                      BEFORE THE WHOLE-WORD SCAN - A COMMA OR    
000550*                      PERIOD RIGHT AFTER A KEYWORD WAS HIDING    
000560*                      THE TRAILING BLANK  TKT 5005               
000570*      09/12/05  KAP   0105-COUNT-ONE-KEYWORD RECODED TO FALL     
000580*                      THROUGH TO A 0105-EXIT PARAGRAPH - ALL NINE
000590*                      CALLERS NOW PERFORM IT THRU 0105-EXIT LIKE 
000600*                      THE OTHER SHARED ROUTINES  TKT 7012        
000610*      10/03/05  KAP   ALL PERFORM...VARYING TABLE WALKS RECODED  
000620*                      TO SET IDX TO 1 / PERFORM PARA UNTIL, WITH 
000630*                      IDX BUMPED IN PARAGRAPH BODY  TKT 7013     
000640*      10/17/05  KAP   BX-COMBINED-TEXT ARRIVES FROM BUGTRIAG     
000650*                      UPPER-CASED NOW, NOT LOWER-CASED - THE     
000660*                      KEYWORD/INDICATOR TABLES BELOW WERE        
000670*                      ALWAYS UPPERCASE LITERALS AND THE SCAN     
000680*                      NEVER MATCHED ANYTHING  TKT 7015           
000690******************************************************************
000700  ENVIRONMENT DIVISION.                                           
000710  CONFIGURATION SECTION.                                          
000720  SOURCE-COMPUTER. IBM-370.                                       
000730*    SOURCE AND OBJECT COMPUTER BOTH NAME THE SAME 370 - THIS     
000740  OBJECT-COMPUTER. IBM-370.                                       
000750*    SUBPROGRAM HAS NEVER BEEN CROSS-COMPILED ANYWHERE ELSE       
000760  SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                            
000770*    CARRIED FORWARD FROM THE SHOP'S STANDARD COPY HEADER - THIS  
000780  DATA DIVISION.                                                  
000790*    SUBPROGRAM HAS NO PRINTER FILE, SO C01 IS NEVER REFERENCED   
000800  WORKING-STORAGE SECTION.                                        
000810******************************************************************
000820*    SCALAR WORK COUNTERS CARRIED AS 77-LEVEL ITEMS, MAINFRAME    
000830*    BATCH STANDARD FOR A LOOP SUBSCRIPT/ACCUMULATOR THAT         
000840*    BELONGS TO NO RECORD - NOT GROUPED UNDER A 01 LIKE THE       
000850*    TABLE-KEYED COUNTERS BELOW                                   
000860******************************************************************
000870 77  WS-KW-IDX                     PIC 9(02)   COMP.              
000880*    WS-KW-IDX - THE ONE SUBSCRIPT SHARED ACROSS ALL 11 TABLE     
000890 77  WS-CURRENT-SCORE              PIC 9(04)   COMP.              
000900*    WALKS IN THIS PROGRAM, RESET TO 1 BEFORE EACH WALK BEGINS    
000910******************************************************************
000920*    SCORING WORK AREAS                                           
000930******************************************************************
000940  01  WS-SCORING-SWITCHES.                                        
000950      05  WS-OVERRIDE-HIT           PIC X       VALUE 'N'.        
000960*    ONE-BYTE SWITCH, RESET TO N AT THE TOP OF EACH OVERRIDE RULE 
000970          88  OVERRIDE-FOUND                    VALUE 'Y'.        
000980          88  OVERRIDE-NOT-FOUND                VALUE 'N'.        
000990      05  FILLER                    PIC X(09)   VALUE SPACES.     
001000  01  WS-SCORING-COUNTERS.                                        
001010      05  WS-SUB-CNT                PIC 9(04)   COMP.             
001020*    WS-SUB-CNT - SUBSTRING HIT COUNT, RULE 1 OF 0105-COUNT-ONE-  
001030      05  WS-SPACE-CNT              PIC 9(02)   COMP.             
001040*    WS-SPACE-CNT - EMBEDDED-SPACE CHECK, GATES RULE 2 OF 0105    
001050      05  WS-WORD-CNT               PIC 9(04)   COMP.             
001060*    WS-WORD-CNT - WHOLE-WORD HIT COUNT, RULE 2 OF 0105-COUNT-ONE-
001070      05  WS-CURRENT-KEYWORD-LEN    PIC 9(02)   COMP.             
001080*    KEYWORD                                                      
001090      05  WS-BOUNDED-LEN            PIC 9(02)   COMP.             
001100*    WS-BOUNDED-LEN - LENGTH OF THE SPACE-KEYWORD-SPACE STRING    
001110      05  FILLER                    PIC X(02)   VALUE SPACES.     
001120  01  WS-CURRENT-KEYWORD            PIC X(20).                    
001130*    CURRENT TABLE ROW'S KEYWORD TEXT, MOVED IN BY EACH OF THE    
001140  01  WS-BOUNDED-KEYWORD            PIC X(22).                    
001150*    NINE 0XX1-SCORE-ONE-XXX-KW PARAGRAPHS                        
001160  01  WS-COMBINED-TEXT-BOUNDED      PIC X(277).                   
001170*    REDEFINITION 1 OF 3 - CHARACTER VIEW USED ONLY WHEN          
001180*    TRACING A SCORE MISMATCH UNDER THE INTERACTIVE DEBUGGER      
001190  01  WS-BOUNDED-TEXT-CHARS REDEFINES                             
001200          WS-COMBINED-TEXT-BOUNDED                                
001210          OCCURS 277 TIMES                                        
001220          PIC X.                                                  
001230******************************************************************
001240*    CATEGORY SCORE ACCUMULATORS                                  
001250******************************************************************
001260  01  WS-CATEGORY-SCORES.                                         
001270      05  WS-CAT-SCORE-UI           PIC 9(04)   COMP.             
001280      05  WS-CAT-SCORE-BACKEND      PIC 9(04)   COMP.             
001290      05  WS-CAT-SCORE-AUTH         PIC 9(04)   COMP.             
001300      05  WS-CAT-SCORE-PERF         PIC 9(04)   COMP.             
001310      05  WS-CAT-SCORE-SECUR        PIC 9(04)   COMP.             
001320      05  FILLER                    PIC X(04)   VALUE SPACES.     
001330  01  WS-BEST-CAT-SCORE             PIC 9(04)   COMP.             
001340*    RUNNING HIGH-SCORE ACROSS THE FIVE CATEGORY TOTALS           
001350  01  WS-BEST-CAT-NAME              PIC X(14).                    
001360*    NAME THAT GOES WITH WS-BEST-CAT-SCORE - MOVED TO             
001370******************************************************************
001380*    URGENCY SCORE ACCUMULATORS                                   
001390******************************************************************
001400  01  WS-URGENCY-SCORES.                                          
001410      05  WS-URG-SCORE-CRIT         PIC 9(04)   COMP.             
001420      05  WS-URG-SCORE-HIGH         PIC 9(04)   COMP.             
001430      05  WS-URG-SCORE-MED          PIC 9(04)   COMP.             
001440      05  WS-URG-SCORE-LOW          PIC 9(04)   COMP.             
001450      05  FILLER                    PIC X(04)   VALUE SPACES.     
001460  01  WS-BEST-URG-SCORE             PIC 9(04)   COMP.             
001470*    RUNNING HIGH-SCORE ACROSS THE FOUR URGENCY TOTALS            
001480  01  WS-BEST-URG-NAME              PIC X(08).                    
001490*    NAME THAT GOES WITH WS-BEST-URG-SCORE - MOVED TO             
001500******************************************************************
001510*    UI KEYWORD TABLE (22 ENTRIES)                                
001520******************************************************************
001530  01  WS-UI-KEYWORDS-STATIC.                                      
001540      05  FILLER            PIC X(20)  VALUE 'UI'.                
001550      05  FILLER            PIC 9(02)  VALUE 02.                  
001560*    UI ENTRY 1 OF 22 - 'UI' IS 02 BYTES LONG                     
001570*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
001580*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
001590      05  FILLER            PIC X(20)  VALUE 'INTERFACE'.         
001600      05  FILLER            PIC 9(02)  VALUE 09.                  
001610*    UI ENTRY 2 OF 22 - 'INTERFACE' IS 09 BYTES LONG              
001620*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
001630*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
001640      05  FILLER            PIC X(20)  VALUE 'BUTTON'.            
001650      05  FILLER            PIC 9(02)  VALUE 06.                  
001660*    UI ENTRY 3 OF 22 - 'BUTTON' IS 06 BYTES LONG                 
001670*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
001680*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
001690      05  FILLER            PIC X(20)  VALUE 'DISPLAY'.           
001700      05  FILLER            PIC 9(02)  VALUE 07.                  
001710*    UI ENTRY 4 OF 22 - 'DISPLAY' IS 07 BYTES LONG                
001720*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
001730*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
001740      05  FILLER            PIC X(20)  VALUE 'VISUAL'.            
001750      05  FILLER            PIC 9(02)  VALUE 06.                  
001760*    UI ENTRY 5 OF 22 - 'VISUAL' IS 06 BYTES LONG                 
001770*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
001780*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
001790      05  FILLER            PIC X(20)  VALUE 'LAYOUT'.            
001800      05  FILLER            PIC 9(02)  VALUE 06.                  
001810*    UI ENTRY 6 OF 22 - 'LAYOUT' IS 06 BYTES LONG                 
001820*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
001830*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
001840      05  FILLER            PIC X(20)  VALUE 'CSS'.               
001850      05  FILLER            PIC 9(02)  VALUE 03.                  
001860*    UI ENTRY 7 OF 22 - 'CSS' IS 03 BYTES LONG                    
001870*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
001880*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
001890      05  FILLER            PIC X(20)  VALUE 'STYLE'.             
001900      05  FILLER            PIC 9(02)  VALUE 05.                  
001910*    UI ENTRY 8 OF 22 - 'STYLE' IS 05 BYTES LONG                  
001920*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
001930*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
001940      05  FILLER            PIC X(20)  VALUE 'RESPONSIVE'.        
001950      05  FILLER            PIC 9(02)  VALUE 10.                  
001960*    UI ENTRY 9 OF 22 - 'RESPONSIVE' IS 10 BYTES LONG             
001970*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
001980*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
001990      05  FILLER            PIC X(20)  VALUE 'MOBILE'.            
002000      05  FILLER            PIC 9(02)  VALUE 06.                  
002010*    UI ENTRY 10 OF 22 - 'MOBILE' IS 06 BYTES LONG                
002020*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
002030*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
002040      05  FILLER            PIC X(20)  VALUE 'DESKTOP'.           
002050      05  FILLER            PIC 9(02)  VALUE 07.                  
002060*    UI ENTRY 11 OF 22 - 'DESKTOP' IS 07 BYTES LONG               
002070*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
002080*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
002090      05  FILLER            PIC X(20)  VALUE 'COLOR'.             
002100      05  FILLER            PIC 9(02)  VALUE 05.                  
002110*    UI ENTRY 12 OF 22 - 'COLOR' IS 05 BYTES LONG                 
002120*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
002130*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
002140      05  FILLER            PIC X(20)  VALUE 'FONT'.              
002150      05  FILLER            PIC 9(02)  VALUE 04.                  
002160*    UI ENTRY 13 OF 22 - 'FONT' IS 04 BYTES LONG                  
002170*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
002180*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
002190      05  FILLER            PIC X(20)  VALUE 'MENU'.              
002200      05  FILLER            PIC 9(02)  VALUE 04.                  
002210*    UI ENTRY 14 OF 22 - 'MENU' IS 04 BYTES LONG                  
002220*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
002230*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
002240      05  FILLER            PIC X(20)  VALUE 'NAVIGATION'.        
002250      05  FILLER            PIC 9(02)  VALUE 10.                  
002260*    UI ENTRY 15 OF 22 - 'NAVIGATION' IS 10 BYTES LONG            
002270*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
002280*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
002290      05  FILLER            PIC X(20)  VALUE 'MODAL'.             
002300      05  FILLER            PIC 9(02)  VALUE 05.                  
002310*    UI ENTRY 16 OF 22 - 'MODAL' IS 05 BYTES LONG                 
002320*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
002330*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
002340      05  FILLER            PIC X(20)  VALUE 'POPUP'.             
002350      05  FILLER            PIC 9(02)  VALUE 05.                  
002360*    UI ENTRY 17 OF 22 - 'POPUP' IS 05 BYTES LONG                 
002370*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
002380*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
002390      05  FILLER            PIC X(20)  VALUE 'DROPDOWN'.          
002400      05  FILLER            PIC 9(02)  VALUE 08.                  
002410*    UI ENTRY 18 OF 22 - 'DROPDOWN' IS 08 BYTES LONG              
002420*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
002430*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
002440      05  FILLER            PIC X(20)  VALUE 'FORM'.              
002450      05  FILLER            PIC 9(02)  VALUE 04.                  
002460*    UI ENTRY 19 OF 22 - 'FORM' IS 04 BYTES LONG                  
002470*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
002480*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
002490      05  FILLER            PIC X(20)  VALUE 'INPUT'.             
002500      05  FILLER            PIC 9(02)  VALUE 05.                  
002510*    UI ENTRY 20 OF 22 - 'INPUT' IS 05 BYTES LONG                 
002520*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
002530*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
002540      05  FILLER            PIC X(20)  VALUE 'CHECKBOX'.          
002550      05  FILLER            PIC 9(02)  VALUE 08.                  
002560*    UI ENTRY 21 OF 22 - 'CHECKBOX' IS 08 BYTES LONG              
002570*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
002580*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
002590      05  FILLER            PIC X(20)  VALUE 'RADIO'.             
002600      05  FILLER            PIC 9(02)  VALUE 05.                  
002610*    UI ENTRY 22 OF 22 - 'RADIO' IS 05 BYTES LONG                 
002620*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
002630*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
002640  01  WS-UI-KEYWORD-TABLE REDEFINES                               
002650*    REDEFINES 2 OF 3 - INDEXABLE VIEW OF THE UI KEYWORD TABLE    
002660          WS-UI-KEYWORDS-STATIC                                   
002670          OCCURS 22 TIMES.                                        
002680      05  WS-UI-KEYWORD       PIC X(20).                          
002690      05  WS-UI-KEYWORD-LEN   PIC 9(02).                          
002700******************************************************************
002710*    BACKEND KEYWORD TABLE (19 ENTRIES)                           
002720******************************************************************
002730  01  WS-BACKEND-KEYWORDS-STATIC.                                 
002740      05  FILLER            PIC X(20)  VALUE 'SERVER'.            
002750      05  FILLER            PIC 9(02)  VALUE 06.                  
002760*    BACKEND ENTRY 1 OF 19 - 'SERVER' IS 06 BYTES LONG            
002770*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
002780*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
002790      05  FILLER            PIC X(20)  VALUE 'API'.               
002800      05  FILLER            PIC 9(02)  VALUE 03.                  
002810*    BACKEND ENTRY 2 OF 19 - 'API' IS 03 BYTES LONG               
002820*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
002830*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
002840      05  FILLER            PIC X(20)  VALUE 'ENDPOINT'.          
002850      05  FILLER            PIC 9(02)  VALUE 08.                  
002860*    BACKEND ENTRY 3 OF 19 - 'ENDPOINT' IS 08 BYTES LONG          
002870*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
002880*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
002890      05  FILLER            PIC X(20)  VALUE 'DATABASE'.          
002900      05  FILLER            PIC 9(02)  VALUE 08.                  
002910*    BACKEND ENTRY 4 OF 19 - 'DATABASE' IS 08 BYTES LONG          
002920*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
002930*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
002940      05  FILLER            PIC X(20)  VALUE 'SQL'.               
002950      05  FILLER            PIC 9(02)  VALUE 03.                  
002960*    BACKEND ENTRY 5 OF 19 - 'SQL' IS 03 BYTES LONG               
002970*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
002980*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
002990      05  FILLER            PIC X(20)  VALUE 'QUERY'.             
003000      05  FILLER            PIC 9(02)  VALUE 05.                  
003010*    BACKEND ENTRY 6 OF 19 - 'QUERY' IS 05 BYTES LONG             
003020*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
003030*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
003040      05  FILLER            PIC X(20)  VALUE 'BACKEND'.           
003050      05  FILLER            PIC 9(02)  VALUE 07.                  
003060*    BACKEND ENTRY 7 OF 19 - 'BACKEND' IS 07 BYTES LONG           
003070*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
003080*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
003090      05  FILLER            PIC X(20)  VALUE 'SERVICE'.           
003100      05  FILLER            PIC 9(02)  VALUE 07.                  
003110*    BACKEND ENTRY 8 OF 19 - 'SERVICE' IS 07 BYTES LONG           
003120*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
003130*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
003140      05  FILLER            PIC X(20)  VALUE 'MICROSERVICE'.      
003150      05  FILLER            PIC 9(02)  VALUE 12.                  
003160*    BACKEND ENTRY 9 OF 19 - 'MICROSERVICE' IS 12 BYTES LONG      
003170*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
003180*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
003190      05  FILLER            PIC X(20)  VALUE 'REST'.              
003200      05  FILLER            PIC 9(02)  VALUE 04.                  
003210*    BACKEND ENTRY 10 OF 19 - 'REST' IS 04 BYTES LONG             
003220*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
003230*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
003240      05  FILLER            PIC X(20)  VALUE 'GRAPHQL'.           
003250      05  FILLER            PIC 9(02)  VALUE 07.                  
003260*    BACKEND ENTRY 11 OF 19 - 'GRAPHQL' IS 07 BYTES LONG          
003270*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
003280*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
003290      05  FILLER            PIC X(20)  VALUE 'JSON'.              
003300      05  FILLER            PIC 9(02)  VALUE 04.                  
003310*    BACKEND ENTRY 12 OF 19 - 'JSON' IS 04 BYTES LONG             
003320*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
003330*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
003340      05  FILLER            PIC X(20)  VALUE 'XML'.               
003350      05  FILLER            PIC 9(02)  VALUE 03.                  
003360*    BACKEND ENTRY 13 OF 19 - 'XML' IS 03 BYTES LONG              
003370*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
003380*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
003390      05  FILLER            PIC X(20)  VALUE 'RESPONSE'.          
003400      05  FILLER            PIC 9(02)  VALUE 08.                  
003410*    BACKEND ENTRY 14 OF 19 - 'RESPONSE' IS 08 BYTES LONG         
003420*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
003430*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
003440      05  FILLER            PIC X(20)  VALUE 'REQUEST'.           
003450      05  FILLER            PIC 9(02)  VALUE 07.                  
003460*    BACKEND ENTRY 15 OF 19 - 'REQUEST' IS 07 BYTES LONG          
003470*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
003480*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
003490      05  FILLER            PIC X(20)  VALUE 'TIMEOUT'.           
003500      05  FILLER            PIC 9(02)  VALUE 07.                  
003510*    BACKEND ENTRY 16 OF 19 - 'TIMEOUT' IS 07 BYTES LONG          
003520*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
003530*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
003540      05  FILLER            PIC X(20)  VALUE 'ERROR 500'.         
003550      05  FILLER            PIC 9(02)  VALUE 09.                  
003560*    BACKEND ENTRY 17 OF 19 - 'ERROR 500' IS 09 BYTES LONG        
003570*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
003580*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
003590      05  FILLER            PIC X(20)  VALUE '500 ERROR'.         
003600      05  FILLER            PIC 9(02)  VALUE 09.                  
003610*    BACKEND ENTRY 18 OF 19 - '500 ERROR' IS 09 BYTES LONG        
003620*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
003630*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
003640      05  FILLER            PIC X(20)  VALUE 'INTERNAL SERVER'.   
003650      05  FILLER            PIC 9(02)  VALUE 15.                  
003660*    BACKEND ENTRY 19 OF 19 - 'INTERNAL SERVER' IS 15 BYTES LONG  
003670*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
003680*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
003690  01  WS-BACKEND-KEYWORD-TABLE REDEFINES                          
003700*    SAME REDEFINES PATTERN AS THE UI TABLE ABOVE                 
003710          WS-BACKEND-KEYWORDS-STATIC                              
003720          OCCURS 19 TIMES.                                        
003730      05  WS-BACKEND-KEYWORD       PIC X(20).                     
003740      05  WS-BACKEND-KEYWORD-LEN   PIC 9(02).                     
003750******************************************************************
003760*    AUTH KEYWORD TABLE (20 ENTRIES)                              
003770******************************************************************
003780  01  WS-AUTH-KEYWORDS-STATIC.                                    
003790      05  FILLER            PIC X(20)  VALUE 'LOGIN'.             
003800      05  FILLER            PIC 9(02)  VALUE 05.                  
003810*    AUTH ENTRY 1 OF 20 - 'LOGIN' IS 05 BYTES LONG                
003820*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
003830*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
003840      05  FILLER            PIC X(20)  VALUE 'LOGOUT'.            
003850      05  FILLER            PIC 9(02)  VALUE 06.                  
003860*    AUTH ENTRY 2 OF 20 - 'LOGOUT' IS 06 BYTES LONG               
003870*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
003880*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
003890      05  FILLER            PIC X(20)  VALUE 'PASSWORD'.          
003900      05  FILLER            PIC 9(02)  VALUE 08.                  
003910*    AUTH ENTRY 3 OF 20 - 'PASSWORD' IS 08 BYTES LONG             
003920*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
003930*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
003940      05  FILLER            PIC X(20)  VALUE 'AUTH'.              
003950      05  FILLER            PIC 9(02)  VALUE 04.                  
003960*    AUTH ENTRY 4 OF 20 - 'AUTH' IS 04 BYTES LONG                 
003970*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
003980*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
003990      05  FILLER            PIC X(20)  VALUE 'AUTHENTICATION'.    
004000      05  FILLER            PIC 9(02)  VALUE 14.                  
004010*    AUTH ENTRY 5 OF 20 - 'AUTHENTICATION' IS 14 BYTES LONG       
004020*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
004030*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
004040      05  FILLER            PIC X(20)  VALUE 'AUTHORIZATION'.     
004050      05  FILLER            PIC 9(02)  VALUE 13.                  
004060*    AUTH ENTRY 6 OF 20 - 'AUTHORIZATION' IS 13 BYTES LONG        
004070*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
004080*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
004090      05  FILLER            PIC X(20)  VALUE 'SESSION'.           
004100      05  FILLER            PIC 9(02)  VALUE 07.                  
004110*    AUTH ENTRY 7 OF 20 - 'SESSION' IS 07 BYTES LONG              
004120*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
004130*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
004140      05  FILLER            PIC X(20)  VALUE 'TOKEN'.             
004150      05  FILLER            PIC 9(02)  VALUE 05.                  
004160*    AUTH ENTRY 8 OF 20 - 'TOKEN' IS 05 BYTES LONG                
004170*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
004180*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
004190      05  FILLER            PIC X(20)  VALUE 'JWT'.               
004200      05  FILLER            PIC 9(02)  VALUE 03.                  
004210*    AUTH ENTRY 9 OF 20 - 'JWT' IS 03 BYTES LONG                  
004220*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
004230*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
004240      05  FILLER            PIC X(20)  VALUE 'OAUTH'.             
004250      05  FILLER            PIC 9(02)  VALUE 05.                  
004260*    AUTH ENTRY 10 OF 20 - 'OAUTH' IS 05 BYTES LONG               
004270*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
004280*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
004290      05  FILLER            PIC X(20)  VALUE 'SSO'.               
004300      05  FILLER            PIC 9(02)  VALUE 03.                  
004310*    AUTH ENTRY 11 OF 20 - 'SSO' IS 03 BYTES LONG                 
004320*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
004330*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
004340      05  FILLER            PIC X(20)  VALUE 'USER'.              
004350      05  FILLER            PIC 9(02)  VALUE 04.                  
004360*    AUTH ENTRY 12 OF 20 - 'USER' IS 04 BYTES LONG                
004370*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
004380*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
004390      05  FILLER            PIC X(20)  VALUE 'ACCOUNT'.           
004400      05  FILLER            PIC 9(02)  VALUE 07.                  
004410*    AUTH ENTRY 13 OF 20 - 'ACCOUNT' IS 07 BYTES LONG             
004420*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
004430*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
004440      05  FILLER            PIC X(20)  VALUE 'PERMISSION'.        
004450      05  FILLER            PIC 9(02)  VALUE 10.                  
004460*    AUTH ENTRY 14 OF 20 - 'PERMISSION' IS 10 BYTES LONG          
004470*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
004480*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
004490      05  FILLER            PIC X(20)  VALUE 'ROLE'.              
004500      05  FILLER            PIC 9(02)  VALUE 04.                  
004510*    AUTH ENTRY 15 OF 20 - 'ROLE' IS 04 BYTES LONG                
004520*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
004530*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
004540      05  FILLER            PIC X(20)  VALUE 'ACCESS'.            
004550      05  FILLER            PIC 9(02)  VALUE 06.                  
004560*    AUTH ENTRY 16 OF 20 - 'ACCESS' IS 06 BYTES LONG              
004570*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
004580*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
004590      05  FILLER            PIC X(20)  VALUE 'FORBIDDEN'.         
004600      05  FILLER            PIC 9(02)  VALUE 09.                  
004610*    AUTH ENTRY 17 OF 20 - 'FORBIDDEN' IS 09 BYTES LONG           
004620*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
004630*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
004640      05  FILLER            PIC X(20)  VALUE 'UNAUTHORIZED'.      
004650      05  FILLER            PIC 9(02)  VALUE 12.                  
004660*    AUTH ENTRY 18 OF 20 - 'UNAUTHORIZED' IS 12 BYTES LONG        
004670*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
004680*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
004690      05  FILLER            PIC X(20)  VALUE '401'.               
004700      05  FILLER            PIC 9(02)  VALUE 03.                  
004710*    AUTH ENTRY 19 OF 20 - '401' IS 03 BYTES LONG                 
004720*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
004730*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
004740      05  FILLER            PIC X(20)  VALUE '403'.               
004750      05  FILLER            PIC 9(02)  VALUE 03.                  
004760*    AUTH ENTRY 20 OF 20 - '403' IS 03 BYTES LONG                 
004770*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
004780*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
004790  01  WS-AUTH-KEYWORD-TABLE REDEFINES                             
004800*    SAME REDEFINES PATTERN AS THE UI TABLE ABOVE                 
004810          WS-AUTH-KEYWORDS-STATIC                                 
004820          OCCURS 20 TIMES.                                        
004830      05  WS-AUTH-KEYWORD       PIC X(20).                        
004840      05  WS-AUTH-KEYWORD-LEN   PIC 9(02).                        
004850******************************************************************
004860*    PERF KEYWORD TABLE (17 ENTRIES)                              
004870******************************************************************
004880  01  WS-PERF-KEYWORDS-STATIC.                                    
004890      05  FILLER            PIC X(20)  VALUE 'SLOW'.              
004900      05  FILLER            PIC 9(02)  VALUE 04.                  
004910*    PERF ENTRY 1 OF 17 - 'SLOW' IS 04 BYTES LONG                 
004920*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
004930*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
004940      05  FILLER            PIC X(20)  VALUE 'PERFORMANCE'.       
004950      05  FILLER            PIC 9(02)  VALUE 11.                  
004960*    PERF ENTRY 2 OF 17 - 'PERFORMANCE' IS 11 BYTES LONG          
004970*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
004980*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
004990      05  FILLER            PIC X(20)  VALUE 'SPEED'.             
005000      05  FILLER            PIC 9(02)  VALUE 05.                  
005010*    PERF ENTRY 3 OF 17 - 'SPEED' IS 05 BYTES LONG                
005020*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
005030*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
005040      05  FILLER            PIC X(20)  VALUE 'LAG'.               
005050      05  FILLER            PIC 9(02)  VALUE 03.                  
005060*    PERF ENTRY 4 OF 17 - 'LAG' IS 03 BYTES LONG                  
005070*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
005080*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
005090      05  FILLER            PIC X(20)  VALUE 'LATENCY'.           
005100      05  FILLER            PIC 9(02)  VALUE 07.                  
005110*    PERF ENTRY 5 OF 17 - 'LATENCY' IS 07 BYTES LONG              
005120*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
005130*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
005140      05  FILLER            PIC X(20)  VALUE 'MEMORY'.            
005150      05  FILLER            PIC 9(02)  VALUE 06.                  
005160*    PERF ENTRY 6 OF 17 - 'MEMORY' IS 06 BYTES LONG               
005170*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
005180*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
005190      05  FILLER            PIC X(20)  VALUE 'CPU'.               
005200      05  FILLER            PIC 9(02)  VALUE 03.                  
005210*    PERF ENTRY 7 OF 17 - 'CPU' IS 03 BYTES LONG                  
005220*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
005230*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
005240      05  FILLER            PIC X(20)  VALUE 'LOADING'.           
005250      05  FILLER            PIC 9(02)  VALUE 07.                  
005260*    PERF ENTRY 8 OF 17 - 'LOADING' IS 07 BYTES LONG              
005270*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
005280*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
005290      05  FILLER            PIC X(20)  VALUE 'TIMEOUT'.           
005300      05  FILLER            PIC 9(02)  VALUE 07.                  
005310*    PERF ENTRY 9 OF 17 - 'TIMEOUT' IS 07 BYTES LONG              
005320*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
005330*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
005340      05  FILLER            PIC X(20)  VALUE 'OPTIMIZATION'.      
005350      05  FILLER            PIC 9(02)  VALUE 12.                  
005360*    PERF ENTRY 10 OF 17 - 'OPTIMIZATION' IS 12 BYTES LONG        
005370*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
005380*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
005390      05  FILLER            PIC X(20)  VALUE 'CACHE'.             
005400      05  FILLER            PIC 9(02)  VALUE 05.                  
005410*    PERF ENTRY 11 OF 17 - 'CACHE' IS 05 BYTES LONG               
005420*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
005430*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
005440      05  FILLER            PIC X(20)  VALUE 'HEAVY'.             
005450      05  FILLER            PIC 9(02)  VALUE 05.                  
005460*    PERF ENTRY 12 OF 17 - 'HEAVY' IS 05 BYTES LONG               
005470*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
005480*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
005490      05  FILLER            PIC X(20)  VALUE 'BOTTLENECK'.        
005500      05  FILLER            PIC 9(02)  VALUE 10.                  
005510*    PERF ENTRY 13 OF 17 - 'BOTTLENECK' IS 10 BYTES LONG          
005520*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
005530*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
005540      05  FILLER            PIC X(20)  VALUE 'SCALABILITY'.       
005550      05  FILLER            PIC 9(02)  VALUE 11.                  
005560*    PERF ENTRY 14 OF 17 - 'SCALABILITY' IS 11 BYTES LONG         
005570*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
005580*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
005590      05  FILLER            PIC X(20)  VALUE 'RESPONSE TIME'.     
005600      05  FILLER            PIC 9(02)  VALUE 13.                  
005610*    PERF ENTRY 15 OF 17 - 'RESPONSE TIME' IS 13 BYTES LONG       
005620*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
005630*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
005640      05  FILLER            PIC X(20)  VALUE 'PAGE LOAD'.         
005650      05  FILLER            PIC 9(02)  VALUE 09.                  
005660*    PERF ENTRY 16 OF 17 - 'PAGE LOAD' IS 09 BYTES LONG           
005670*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
005680*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
005690      05  FILLER            PIC X(20)  VALUE 'RENDERING'.         
005700      05  FILLER            PIC 9(02)  VALUE 09.                  
005710*    PERF ENTRY 17 OF 17 - 'RENDERING' IS 09 BYTES LONG           
005720*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
005730*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
005740  01  WS-PERF-KEYWORD-TABLE REDEFINES                             
005750*    SAME REDEFINES PATTERN AS THE UI TABLE ABOVE                 
005760          WS-PERF-KEYWORDS-STATIC                                 
005770          OCCURS 17 TIMES.                                        
005780      05  WS-PERF-KEYWORD       PIC X(20).                        
005790      05  WS-PERF-KEYWORD-LEN   PIC 9(02).                        
005800******************************************************************
005810*    SECUR KEYWORD TABLE (19 ENTRIES)                             
005820******************************************************************
005830  01  WS-SECUR-KEYWORDS-STATIC.                                   
005840      05  FILLER            PIC X(20)  VALUE 'SECURITY'.          
005850      05  FILLER            PIC 9(02)  VALUE 08.                  
005860*    SECUR ENTRY 1 OF 19 - 'SECURITY' IS 08 BYTES LONG            
005870*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
005880*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
005890      05  FILLER            PIC X(20)  VALUE 'VULNERABILITY'.     
005900      05  FILLER            PIC 9(02)  VALUE 13.                  
005910*    SECUR ENTRY 2 OF 19 - 'VULNERABILITY' IS 13 BYTES LONG       
005920*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
005930*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
005940      05  FILLER            PIC X(20)  VALUE 'XSS'.               
005950      05  FILLER            PIC 9(02)  VALUE 03.                  
005960*    SECUR ENTRY 3 OF 19 - 'XSS' IS 03 BYTES LONG                 
005970*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
005980*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
005990      05  FILLER            PIC X(20)  VALUE 'CSRF'.              
006000      05  FILLER            PIC 9(02)  VALUE 04.                  
006010*    SECUR ENTRY 4 OF 19 - 'CSRF' IS 04 BYTES LONG                
006020*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
006030*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
006040      05  FILLER            PIC X(20)  VALUE 'INJECTION'.         
006050      05  FILLER            PIC 9(02)  VALUE 09.                  
006060*    SECUR ENTRY 5 OF 19 - 'INJECTION' IS 09 BYTES LONG           
006070*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
006080*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
006090      05  FILLER            PIC X(20)  VALUE 'SQL INJECTION'.     
006100      05  FILLER            PIC 9(02)  VALUE 13.                  
006110*    SECUR ENTRY 6 OF 19 - 'SQL INJECTION' IS 13 BYTES LONG       
006120*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
006130*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
006140      05  FILLER            PIC X(20)  VALUE 'MALWARE'.           
006150      05  FILLER            PIC 9(02)  VALUE 07.                  
006160*    SECUR ENTRY 7 OF 19 - 'MALWARE' IS 07 BYTES LONG             
006170*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
006180*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
006190      05  FILLER            PIC X(20)  VALUE 'PHISHING'.          
006200      05  FILLER            PIC 9(02)  VALUE 08.                  
006210*    SECUR ENTRY 8 OF 19 - 'PHISHING' IS 08 BYTES LONG            
006220*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
006230*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
006240      05  FILLER            PIC X(20)  VALUE 'BREACH'.            
006250      05  FILLER            PIC 9(02)  VALUE 06.                  
006260*    SECUR ENTRY 9 OF 19 - 'BREACH' IS 06 BYTES LONG              
006270*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
006280*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
006290      05  FILLER            PIC X(20)  VALUE 'EXPLOIT'.           
006300      05  FILLER            PIC 9(02)  VALUE 07.                  
006310*    SECUR ENTRY 10 OF 19 - 'EXPLOIT' IS 07 BYTES LONG            
006320*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
006330*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
006340      05  FILLER            PIC X(20)  VALUE 'ATTACK'.            
006350      05  FILLER            PIC 9(02)  VALUE 06.                  
006360*    SECUR ENTRY 11 OF 19 - 'ATTACK' IS 06 BYTES LONG             
006370*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
006380*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
006390      05  FILLER            PIC X(20)  VALUE 'HACKING'.           
006400      05  FILLER            PIC 9(02)  VALUE 07.                  
006410*    SECUR ENTRY 12 OF 19 - 'HACKING' IS 07 BYTES LONG            
006420*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
006430*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
006440      05  FILLER            PIC X(20)  VALUE 'ENCRYPTION'.        
006450      05  FILLER            PIC 9(02)  VALUE 10.                  
006460*    SECUR ENTRY 13 OF 19 - 'ENCRYPTION' IS 10 BYTES LONG         
006470*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
006480*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
006490      05  FILLER            PIC X(20)  VALUE 'SSL'.               
006500      05  FILLER            PIC 9(02)  VALUE 03.                  
006510*    SECUR ENTRY 14 OF 19 - 'SSL' IS 03 BYTES LONG                
006520*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
006530*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
006540      05  FILLER            PIC X(20)  VALUE 'TLS'.               
006550      05  FILLER            PIC 9(02)  VALUE 03.                  
006560*    SECUR ENTRY 15 OF 19 - 'TLS' IS 03 BYTES LONG                
006570*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
006580*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
006590      05  FILLER            PIC X(20)  VALUE 'CERTIFICATE'.       
006600      05  FILLER            PIC 9(02)  VALUE 11.                  
006610*    SECUR ENTRY 16 OF 19 - 'CERTIFICATE' IS 11 BYTES LONG        
006620*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
006630*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
006640      05  FILLER            PIC X(20)  VALUE 'PRIVACY'.           
006650      05  FILLER            PIC 9(02)  VALUE 07.                  
006660*    SECUR ENTRY 17 OF 19 - 'PRIVACY' IS 07 BYTES LONG            
006670*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
006680*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
006690      05  FILLER            PIC X(20)  VALUE 'GDPR'.              
006700      05  FILLER            PIC 9(02)  VALUE 04.                  
006710*    SECUR ENTRY 18 OF 19 - 'GDPR' IS 04 BYTES LONG               
006720*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
006730*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
006740      05  FILLER            PIC X(20)  VALUE 'PII'.               
006750      05  FILLER            PIC 9(02)  VALUE 03.                  
006760*    SECUR ENTRY 19 OF 19 - 'PII' IS 03 BYTES LONG                
006770*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
006780*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
006790  01  WS-SECUR-KEYWORD-TABLE REDEFINES                            
006800*    REDEFINES 3 OF 3 - SEE THE BANNER NOTE ABOVE WS-BOUNDED-TEXT-
006810          WS-SECUR-KEYWORDS-STATIC                                
006820          OCCURS 19 TIMES.                                        
006830      05  WS-SECUR-KEYWORD       PIC X(20).                       
006840      05  WS-SECUR-KEYWORD-LEN   PIC 9(02).                       
006850******************************************************************
006860*    CRIT KEYWORD TABLE (13 ENTRIES)                              
006870******************************************************************
006880  01  WS-CRIT-KEYWORDS-STATIC.                                    
006890      05  FILLER            PIC X(20)  VALUE 'CRITICAL'.          
006900      05  FILLER            PIC 9(02)  VALUE 08.                  
006910*    CRIT ENTRY 1 OF 13 - 'CRITICAL' IS 08 BYTES LONG             
006920*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
006930*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
006940      05  FILLER            PIC X(20)  VALUE 'URGENT'.            
006950      05  FILLER            PIC 9(02)  VALUE 06.                  
006960*    CRIT ENTRY 2 OF 13 - 'URGENT' IS 06 BYTES LONG               
006970*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
006980*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
006990      05  FILLER            PIC X(20)  VALUE 'EMERGENCY'.         
007000      05  FILLER            PIC 9(02)  VALUE 09.                  
007010*    CRIT ENTRY 3 OF 13 - 'EMERGENCY' IS 09 BYTES LONG            
007020*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
007030*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
007040      05  FILLER            PIC X(20)  VALUE 'DOWN'.              
007050      05  FILLER            PIC 9(02)  VALUE 04.                  
007060*    CRIT ENTRY 4 OF 13 - 'DOWN' IS 04 BYTES LONG                 
007070*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
007080*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
007090      05  FILLER            PIC X(20)  VALUE 'CRASH'.             
007100      05  FILLER            PIC 9(02)  VALUE 05.                  
007110*    CRIT ENTRY 5 OF 13 - 'CRASH' IS 05 BYTES LONG                
007120*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
007130*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
007140      05  FILLER            PIC X(20)  VALUE 'BROKEN'.            
007150      05  FILLER            PIC 9(02)  VALUE 06.                  
007160*    CRIT ENTRY 6 OF 13 - 'BROKEN' IS 06 BYTES LONG               
007170*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
007180*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
007190      05  FILLER            PIC X(20)  VALUE 'NOT WORKING'.       
007200      05  FILLER            PIC 9(02)  VALUE 11.                  
007210*    CRIT ENTRY 7 OF 13 - 'NOT WORKING' IS 11 BYTES LONG          
007220*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
007230*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
007240      05  FILLER            PIC X(20)  VALUE 'DATA LOSS'.         
007250      05  FILLER            PIC 9(02)  VALUE 09.                  
007260*    CRIT ENTRY 8 OF 13 - 'DATA LOSS' IS 09 BYTES LONG            
007270*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
007280*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
007290      05  FILLER            PIC X(20)  VALUE 'SECURITY BREACH'.   
007300      05  FILLER            PIC 9(02)  VALUE 15.                  
007310*    CRIT ENTRY 9 OF 13 - 'SECURITY BREACH' IS 15 BYTES LONG      
007320*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
007330*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
007340      05  FILLER            PIC X(20)  VALUE 'VULNERABILITY'.     
007350      05  FILLER            PIC 9(02)  VALUE 13.                  
007360*    CRIT ENTRY 10 OF 13 - 'VULNERABILITY' IS 13 BYTES LONG       
007370*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
007380*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
007390      05  FILLER            PIC X(20)  VALUE 'EXPLOIT'.           
007400      05  FILLER            PIC 9(02)  VALUE 07.                  
007410*    CRIT ENTRY 11 OF 13 - 'EXPLOIT' IS 07 BYTES LONG             
007420*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
007430*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
007440      05  FILLER            PIC X(20)  VALUE 'PRODUCTION DOWN'.   
007450      05  FILLER            PIC 9(02)  VALUE 15.                  
007460*    CRIT ENTRY 12 OF 13 - 'PRODUCTION DOWN' IS 15 BYTES LONG     
007470*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
007480*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
007490      05  FILLER            PIC X(20)  VALUE 'SYSTEM FAILURE'.    
007500      05  FILLER            PIC 9(02)  VALUE 14.                  
007510*    CRIT ENTRY 13 OF 13 - 'SYSTEM FAILURE' IS 14 BYTES LONG      
007520*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
007530*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
007540  01  WS-CRIT-KEYWORD-TABLE REDEFINES                             
007550*    SAME REDEFINES PATTERN AS THE CATEGORY TABLES ABOVE          
007560          WS-CRIT-KEYWORDS-STATIC                                 
007570          OCCURS 13 TIMES.                                        
007580      05  WS-CRIT-KEYWORD       PIC X(20).                        
007590      05  WS-CRIT-KEYWORD-LEN   PIC 9(02).                        
007600******************************************************************
007610*    HIGH KEYWORD TABLE (12 ENTRIES)                              
007620******************************************************************
007630  01  WS-HIGH-KEYWORDS-STATIC.                                    
007640      05  FILLER            PIC X(20)  VALUE 'HIGH'.              
007650      05  FILLER            PIC 9(02)  VALUE 04.                  
007660*    HIGH ENTRY 1 OF 12 - 'HIGH' IS 04 BYTES LONG                 
007670*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
007680*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
007690      05  FILLER            PIC X(20)  VALUE 'IMPORTANT'.         
007700      05  FILLER            PIC 9(02)  VALUE 09.                  
007710*    HIGH ENTRY 2 OF 12 - 'IMPORTANT' IS 09 BYTES LONG            
007720*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
007730*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
007740      05  FILLER            PIC X(20)  VALUE 'MAJOR'.             
007750      05  FILLER            PIC 9(02)  VALUE 05.                  
007760*    HIGH ENTRY 3 OF 12 - 'MAJOR' IS 05 BYTES LONG                
007770*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
007780*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
007790      05  FILLER            PIC X(20)  VALUE 'SIGNIFICANT'.       
007800      05  FILLER            PIC 9(02)  VALUE 11.                  
007810*    HIGH ENTRY 4 OF 12 - 'SIGNIFICANT' IS 11 BYTES LONG          
007820*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
007830*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
007840      05  FILLER            PIC X(20)  VALUE 'AFFECTING USERS'.   
007850      05  FILLER            PIC 9(02)  VALUE 15.                  
007860*    HIGH ENTRY 5 OF 12 - 'AFFECTING USERS' IS 15 BYTES LONG      
007870*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
007880*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
007890      05  FILLER            PIC X(20)  VALUE 'BLOCKING'.          
007900      05  FILLER            PIC 9(02)  VALUE 08.                  
007910*    HIGH ENTRY 6 OF 12 - 'BLOCKING' IS 08 BYTES LONG             
007920*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
007930*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
007940      05  FILLER            PIC X(20)  VALUE 'CANNOT'.            
007950      05  FILLER            PIC 9(02)  VALUE 06.                  
007960*    HIGH ENTRY 7 OF 12 - 'CANNOT' IS 06 BYTES LONG               
007970*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
007980*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
007990      05  FILLER            PIC X(20)  VALUE 'ERROR'.             
008000      05  FILLER            PIC 9(02)  VALUE 05.                  
008010*    HIGH ENTRY 8 OF 12 - 'ERROR' IS 05 BYTES LONG                
008020*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
008030*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
008040      05  FILLER            PIC X(20)  VALUE 'FAILED'.            
008050      05  FILLER            PIC 9(02)  VALUE 06.                  
008060*    HIGH ENTRY 9 OF 12 - 'FAILED' IS 06 BYTES LONG               
008070*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
008080*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
008090      05  FILLER            PIC X(20)  VALUE 'BUG'.               
008100      05  FILLER            PIC 9(02)  VALUE 03.                  
008110*    HIGH ENTRY 10 OF 12 - 'BUG' IS 03 BYTES LONG                 
008120*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
008130*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
008140      05  FILLER            PIC X(20)  VALUE 'ISSUE'.             
008150      05  FILLER            PIC 9(02)  VALUE 05.                  
008160*    HIGH ENTRY 11 OF 12 - 'ISSUE' IS 05 BYTES LONG               
008170*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
008180*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
008190      05  FILLER            PIC X(20)  VALUE 'PROBLEM'.           
008200      05  FILLER            PIC 9(02)  VALUE 07.                  
008210*    HIGH ENTRY 12 OF 12 - 'PROBLEM' IS 07 BYTES LONG             
008220*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
008230*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
008240  01  WS-HIGH-KEYWORD-TABLE REDEFINES                             
008250*    SAME REDEFINES PATTERN AS THE CATEGORY TABLES ABOVE          
008260          WS-HIGH-KEYWORDS-STATIC                                 
008270          OCCURS 12 TIMES.                                        
008280      05  WS-HIGH-KEYWORD       PIC X(20).                        
008290      05  WS-HIGH-KEYWORD-LEN   PIC 9(02).                        
008300******************************************************************
008310*    MED KEYWORD TABLE (8 ENTRIES)                                
008320******************************************************************
008330  01  WS-MED-KEYWORDS-STATIC.                                     
008340      05  FILLER            PIC X(20)  VALUE 'MEDIUM'.            
008350      05  FILLER            PIC 9(02)  VALUE 06.                  
008360*    MED ENTRY 1 OF 8 - 'MEDIUM' IS 06 BYTES LONG                 
008370*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
008380*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
008390      05  FILLER            PIC X(20)  VALUE 'MODERATE'.          
008400      05  FILLER            PIC 9(02)  VALUE 08.                  
008410*    MED ENTRY 2 OF 8 - 'MODERATE' IS 08 BYTES LONG               
008420*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
008430*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
008440      05  FILLER            PIC X(20)  VALUE 'MINOR'.             
008450      05  FILLER            PIC 9(02)  VALUE 05.                  
008460*    MED ENTRY 3 OF 8 - 'MINOR' IS 05 BYTES LONG                  
008470*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
008480*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
008490      05  FILLER            PIC X(20)  VALUE 'SOMETIMES'.         
008500      05  FILLER            PIC 9(02)  VALUE 09.                  
008510*    MED ENTRY 4 OF 8 - 'SOMETIMES' IS 09 BYTES LONG              
008520*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
008530*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
008540      05  FILLER            PIC X(20)  VALUE 'OCCASIONALLY'.      
008550      05  FILLER            PIC 9(02)  VALUE 12.                  
008560*    MED ENTRY 5 OF 8 - 'OCCASIONALLY' IS 12 BYTES LONG           
008570*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
008580*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
008590      05  FILLER            PIC X(20)  VALUE 'INCONSISTENT'.      
008600      05  FILLER            PIC 9(02)  VALUE 12.                  
008610*    MED ENTRY 6 OF 8 - 'INCONSISTENT' IS 12 BYTES LONG           
008620*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
008630*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
008640      05  FILLER            PIC X(20)  VALUE 'IMPROVEMENT'.       
008650      05  FILLER            PIC 9(02)  VALUE 11.                  
008660*    MED ENTRY 7 OF 8 - 'IMPROVEMENT' IS 11 BYTES LONG            
008670*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
008680*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
008690      05  FILLER            PIC X(20)  VALUE 'ENHANCEMENT'.       
008700      05  FILLER            PIC 9(02)  VALUE 11.                  
008710*    MED ENTRY 8 OF 8 - 'ENHANCEMENT' IS 11 BYTES LONG            
008720*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
008730*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
008740  01  WS-MED-KEYWORD-TABLE REDEFINES                              
008750*    SAME REDEFINES PATTERN AS THE CATEGORY TABLES ABOVE          
008760          WS-MED-KEYWORDS-STATIC                                  
008770          OCCURS 8 TIMES.                                         
008780      05  WS-MED-KEYWORD       PIC X(20).                         
008790      05  WS-MED-KEYWORD-LEN   PIC 9(02).                         
008800******************************************************************
008810*    LOW KEYWORD TABLE (8 ENTRIES)                                
008820******************************************************************
008830  01  WS-LOW-KEYWORDS-STATIC.                                     
008840      05  FILLER            PIC X(20)  VALUE 'LOW'.               
008850      05  FILLER            PIC 9(02)  VALUE 03.                  
008860*    LOW ENTRY 1 OF 8 - 'LOW' IS 03 BYTES LONG                    
008870*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
008880*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
008890      05  FILLER            PIC X(20)  VALUE 'COSMETIC'.          
008900      05  FILLER            PIC 9(02)  VALUE 08.                  
008910*    LOW ENTRY 2 OF 8 - 'COSMETIC' IS 08 BYTES LONG               
008920*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
008930*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
008940      05  FILLER            PIC X(20)  VALUE 'SUGGESTION'.        
008950      05  FILLER            PIC 9(02)  VALUE 10.                  
008960*    LOW ENTRY 3 OF 8 - 'SUGGESTION' IS 10 BYTES LONG             
008970*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
008980*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
008990      05  FILLER            PIC X(20)  VALUE 'NICE TO HAVE'.      
009000      05  FILLER            PIC 9(02)  VALUE 12.                  
009010*    LOW ENTRY 4 OF 8 - 'NICE TO HAVE' IS 12 BYTES LONG           
009020*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
009030*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
009040      05  FILLER            PIC X(20)  VALUE 'FEATURE REQUEST'.   
009050      05  FILLER            PIC 9(02)  VALUE 15.                  
009060*    LOW ENTRY 5 OF 8 - 'FEATURE REQUEST' IS 15 BYTES LONG        
009070*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
009080*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
009090      05  FILLER            PIC X(20)  VALUE 'DOCUMENTATION'.     
009100      05  FILLER            PIC 9(02)  VALUE 13.                  
009110*    LOW ENTRY 6 OF 8 - 'DOCUMENTATION' IS 13 BYTES LONG          
009120*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
009130*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
009140      05  FILLER            PIC X(20)  VALUE 'TYPO'.              
009150      05  FILLER            PIC 9(02)  VALUE 04.                  
009160*    LOW ENTRY 7 OF 8 - 'TYPO' IS 04 BYTES LONG                   
009170*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
009180*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
009190      05  FILLER            PIC X(20)  VALUE 'MINOR'.             
009200      05  FILLER            PIC 9(02)  VALUE 05.                  
009210*    LOW ENTRY 8 OF 8 - 'MINOR' IS 05 BYTES LONG                  
009220*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
009230*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
009240  01  WS-LOW-KEYWORD-TABLE REDEFINES                              
009250*    SAME REDEFINES PATTERN AS THE CATEGORY TABLES ABOVE          
009260          WS-LOW-KEYWORDS-STATIC                                  
009270          OCCURS 8 TIMES.                                         
009280      05  WS-LOW-KEYWORD       PIC X(20).                         
009290      05  WS-LOW-KEYWORD-LEN   PIC 9(02).                         
009300******************************************************************
009310*    SECURITY ESCALATION INDICATOR TABLE (6 ENTRIES)              
009320******************************************************************
009330  01  WS-SECESC-IND-STATIC.                                       
009340      05  FILLER            PIC X(16)  VALUE 'SECURITY'.          
009350      05  FILLER            PIC 9(02)  VALUE 08.                  
009360*    SECESC ENTRY 1 OF 6 - 'SECURITY' IS 08 BYTES LONG            
009370*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
009380*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
009390      05  FILLER            PIC X(16)  VALUE 'VULNERABILITY'.     
009400      05  FILLER            PIC 9(02)  VALUE 13.                  
009410*    SECESC ENTRY 2 OF 6 - 'VULNERABILITY' IS 13 BYTES LONG       
009420*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
009430*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
009440      05  FILLER            PIC X(16)  VALUE 'BREACH'.            
009450      05  FILLER            PIC 9(02)  VALUE 06.                  
009460*    SECESC ENTRY 3 OF 6 - 'BREACH' IS 06 BYTES LONG              
009470*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
009480*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
009490      05  FILLER            PIC X(16)  VALUE 'EXPLOIT'.           
009500      05  FILLER            PIC 9(02)  VALUE 07.                  
009510*    SECESC ENTRY 4 OF 6 - 'EXPLOIT' IS 07 BYTES LONG             
009520*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
009530*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
009540      05  FILLER            PIC X(16)  VALUE 'XSS'.               
009550      05  FILLER            PIC 9(02)  VALUE 03.                  
009560*    SECESC ENTRY 5 OF 6 - 'XSS' IS 03 BYTES LONG                 
009570*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
009580*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
009590      05  FILLER            PIC X(16)  VALUE 'INJECTION'.         
009600      05  FILLER            PIC 9(02)  VALUE 09.                  
009610*    SECESC ENTRY 6 OF 6 - 'INJECTION' IS 09 BYTES LONG           
009620*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
009630*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
009640  01  WS-SECESC-IND-TABLE REDEFINES                               
009650*    INDICATOR TABLE FOR 0310-SECURITY-ESCALATION BELOW           
009660          WS-SECESC-IND-STATIC                                    
009670          OCCURS 6 TIMES.                                         
009680      05  WS-SECESC-IND-WORD     PIC X(16).                       
009690      05  WS-SECESC-IND-LEN      PIC 9(02).                       
009700******************************************************************
009710*    CRITICAL FAILURE INDICATOR TABLE (6 ENTRIES)                 
009720******************************************************************
009730  01  WS-CRITFL-IND-STATIC.                                       
009740      05  FILLER            PIC X(16)  VALUE 'CRASH'.             
009750      05  FILLER            PIC 9(02)  VALUE 05.                  
009760*    CRITFL ENTRY 1 OF 6 - 'CRASH' IS 05 BYTES LONG               
009770*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
009780*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
009790      05  FILLER            PIC X(16)  VALUE 'DOWN'.              
009800      05  FILLER            PIC 9(02)  VALUE 04.                  
009810*    CRITFL ENTRY 2 OF 6 - 'DOWN' IS 04 BYTES LONG                
009820*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
009830*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
009840      05  FILLER            PIC X(16)  VALUE 'NOT WORKING'.       
009850      05  FILLER            PIC 9(02)  VALUE 11.                  
009860*    CRITFL ENTRY 3 OF 6 - 'NOT WORKING' IS 11 BYTES LONG         
009870*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
009880*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
009890      05  FILLER            PIC X(16)  VALUE 'BROKEN'.            
009900      05  FILLER            PIC 9(02)  VALUE 06.                  
009910*    CRITFL ENTRY 4 OF 6 - 'BROKEN' IS 06 BYTES LONG              
009920*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
009930*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
009940      05  FILLER            PIC X(16)  VALUE 'DATA LOSS'.         
009950      05  FILLER            PIC 9(02)  VALUE 09.                  
009960*    CRITFL ENTRY 5 OF 6 - 'DATA LOSS' IS 09 BYTES LONG           
009970*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
009980*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
009990      05  FILLER            PIC X(16)  VALUE 'PRODUCTION'.        
010000      05  FILLER            PIC 9(02)  VALUE 10.                  
010010*    CRITFL ENTRY 6 OF 6 - 'PRODUCTION' IS 10 BYTES LONG          
010020*    IN THE SCAN - 2 PTS PER SUBSTRING HIT, +1 MORE IF IT LANDS ON
010030*    A WHOLE WORD (NO EMBEDDED SPACE IN THE LITERAL ITSELF)       
010040  01  WS-CRITFL-IND-TABLE REDEFINES                               
010050*    INDICATOR TABLE FOR 0320-CRITICAL-FAILURE BELOW              
010060          WS-CRITFL-IND-STATIC                                    
010070          OCCURS 6 TIMES.                                         
010080      05  WS-CRITFL-IND-WORD     PIC X(16).                       
010090      05  WS-CRITFL-IND-LEN      PIC 9(02).                       
010100******************************************************************
010110  LINKAGE SECTION.                                                
010120*    BUG-XFER-AREA IS THE ONLY PARAMETER - ONE COMBINED-TEXT      
010130  COPY BUGXFER.                                                   
010140*    FIELD IN, CATEGORY/URGENCY/SCORE FIELDS OUT - SEE THE        
010150*                                                                 
010160  PROCEDURE DIVISION USING BUG-XFER-AREA.                         
010170******************************************************************
010180  0000-MAINLINE.                                                  
010190      PERFORM 0050-BUILD-BOUNDED-TEXT.                            
010200      PERFORM 0100-SCORE-CATEGORIES.                              
010210      PERFORM 0200-SCORE-URGENCY.                                 
010220      PERFORM 0300-APPLY-OVERRIDE-RULES.                          
010230      GOBACK.                                                     
010240*                                                                 
010250  0050-BUILD-BOUNDED-TEXT.                                        
010260*    WRAPS THE COMBINED TEXT IN A LEADING AND TRAILING SPACE      
010270*    SO A WHOLE-WORD KEYWORD CAN BE FOUND BY A SIMPLE SUBSTRING   
010280*    SCAN FOR (SPACE)KEYWORD(SPACE) - TKT 5005                    
010290      MOVE SPACES           TO WS-COMBINED-TEXT-BOUNDED.          
010300      STRING SPACE                       DELIMITED BY SIZE        
010310             BX-COMBINED-TEXT            DELIMITED BY SIZE        
010320             SPACE                       DELIMITED BY SIZE        
010330        INTO WS-COMBINED-TEXT-BOUNDED                             
010340      END-STRING.                                                 
010350*    PUNCTUATION IS BLANKED OUT OF THE BOUNDED COPY ONLY, SO A    
010360*    WORD TOKEN IS NOT GLUED TO A TRAILING COMMA OR PERIOD -      
010370*    THE SUBSTRING SCAN IN 0105 STILL USES THE UNCHANGED TEXT     
010380*    TKT 5005                                                     
010390      INSPECT WS-COMBINED-TEXT-BOUNDED                            
010400          CONVERTING '.,!?;:()-/' TO '          '.                
010410*                                                                 
010420******************************************************************
010430*    CATEGORY SCORING - UI, BACKEND, AUTHENTICATION, PERFORMANCE, 
010440*    SECURITY, IN THAT FIXED ORDER                                
010450******************************************************************
010460  0100-SCORE-CATEGORIES.                                          
010470      PERFORM 0110-SCORE-UI-KEYWORDS.                             
010480      PERFORM 0120-SCORE-BACKEND-KEYWORDS.                        
010490      PERFORM 0130-SCORE-AUTH-KEYWORDS.                           
010500      PERFORM 0140-SCORE-PERF-KEYWORDS.                           
010510      PERFORM 0150-SCORE-SECUR-KEYWORDS.                          
010520      PERFORM 0160-SELECT-CATEGORY.                               
010530*                                                                 
010540  0110-SCORE-UI-KEYWORDS.                                         
010550      MOVE ZERO TO WS-CURRENT-SCORE.                              
010560*    ACCUMULATOR RESET TO ZERO BEFORE THE TABLE WALK BELOW        
010570     SET WS-KW-IDX TO 1.                                          
010580*    WS-KW-IDX IS THE ONE SHARED SUBSCRIPT USED BY EVERY WALK     
010590     PERFORM 0111-SCORE-ONE-UI-KW                                 
010600         UNTIL WS-KW-IDX > 22.                                    
010610      MOVE WS-CURRENT-SCORE TO WS-CAT-SCORE-UI.                   
010620*    WS-CAT-SCORE-UI - FINAL TALLY FOR 0160                       
010630*                                                                 
010640  0111-SCORE-ONE-UI-KW.                                           
010650      MOVE WS-UI-KEYWORD(WS-KW-IDX)                               
010660*    WS-UI-KEYWORD ROW, TO THE SHARED FIELD                       
010670                            TO WS-CURRENT-KEYWORD.                
010680      MOVE WS-UI-KEYWORD-LEN(WS-KW-IDX)                           
010690*    WS-UI-KEYWORD-LEN ROW, SAME SHARED PARAGRAPH                 
010700                            TO WS-CURRENT-KEYWORD-LEN.            
010710     PERFORM 0105-COUNT-ONE-KEYWORD THRU 0105-EXIT.               
010720*    SCORES THE KEYWORD JUST MOVED TO WS-CURRENT-KEYWORD          
010730     ADD 1 TO WS-KW-IDX.                                          
010740*    ADVANCE TO THE NEXT ROW - PERFORM...UNTIL ABOVE CHECKS IT    
010750*                                                                 
010760  0120-SCORE-BACKEND-KEYWORDS.                                    
010770      MOVE ZERO TO WS-CURRENT-SCORE.                              
010780*    ACCUMULATOR RESET TO ZERO BEFORE THE TABLE WALK BELOW        
010790     SET WS-KW-IDX TO 1.                                          
010800*    WS-KW-IDX IS THE ONE SHARED SUBSCRIPT USED BY EVERY WALK     
010810     PERFORM 0121-SCORE-ONE-BACKEND-KW                            
010820         UNTIL WS-KW-IDX > 19.                                    
010830      MOVE WS-CURRENT-SCORE TO WS-CAT-SCORE-BACKEND.              
010840*    WS-CAT-SCORE-BACKEND - FINAL TALLY FOR 0160                  
010850*                                                                 
010860  0121-SCORE-ONE-BACKEND-KW.                                      
010870      MOVE WS-BACKEND-KEYWORD(WS-KW-IDX)                          
010880*    WS-BACKEND-KEYWORD ROW, TO THE SHARED FIELD                  
010890                            TO WS-CURRENT-KEYWORD.                
010900      MOVE WS-BACKEND-KEYWORD-LEN(WS-KW-IDX)                      
010910*    WS-BACKEND-KEYWORD-LEN ROW, SAME SHARED PARAGRAPH            
010920                            TO WS-CURRENT-KEYWORD-LEN.            
010930     PERFORM 0105-COUNT-ONE-KEYWORD THRU 0105-EXIT.               
010940*    SCORES THE KEYWORD JUST MOVED TO WS-CURRENT-KEYWORD          
010950     ADD 1 TO WS-KW-IDX.                                          
010960*    ADVANCE TO THE NEXT ROW - PERFORM...UNTIL ABOVE CHECKS IT    
010970*                                                                 
010980  0130-SCORE-AUTH-KEYWORDS.                                       
010990      MOVE ZERO TO WS-CURRENT-SCORE.                              
011000*    ACCUMULATOR RESET TO ZERO BEFORE THE TABLE WALK BELOW        
011010     SET WS-KW-IDX TO 1.                                          
011020*    WS-KW-IDX IS THE ONE SHARED SUBSCRIPT USED BY EVERY WALK     
011030     PERFORM 0131-SCORE-ONE-AUTH-KW                               
011040         UNTIL WS-KW-IDX > 20.                                    
011050      MOVE WS-CURRENT-SCORE TO WS-CAT-SCORE-AUTH.                 
011060*    WS-CAT-SCORE-AUTH - FINAL TALLY FOR 0160                     
011070*                                                                 
011080  0131-SCORE-ONE-AUTH-KW.                                         
011090      MOVE WS-AUTH-KEYWORD(WS-KW-IDX)                             
011100*    WS-AUTH-KEYWORD ROW, TO THE SHARED FIELD                     
011110                            TO WS-CURRENT-KEYWORD.                
011120      MOVE WS-AUTH-KEYWORD-LEN(WS-KW-IDX)                         
011130*    WS-AUTH-KEYWORD-LEN ROW, SAME SHARED PARAGRAPH               
011140                            TO WS-CURRENT-KEYWORD-LEN.            
011150     PERFORM 0105-COUNT-ONE-KEYWORD THRU 0105-EXIT.               
011160*    SCORES THE KEYWORD JUST MOVED TO WS-CURRENT-KEYWORD          
011170     ADD 1 TO WS-KW-IDX.                                          
011180*    ADVANCE TO THE NEXT ROW - PERFORM...UNTIL ABOVE CHECKS IT    
011190*                                                                 
011200  0140-SCORE-PERF-KEYWORDS.                                       
011210      MOVE ZERO TO WS-CURRENT-SCORE.                              
011220*    ACCUMULATOR RESET TO ZERO BEFORE THE TABLE WALK BELOW        
011230     SET WS-KW-IDX TO 1.                                          
011240*    WS-KW-IDX IS THE ONE SHARED SUBSCRIPT USED BY EVERY WALK     
011250     PERFORM 0141-SCORE-ONE-PERF-KW                               
011260         UNTIL WS-KW-IDX > 17.                                    
011270      MOVE WS-CURRENT-SCORE TO WS-CAT-SCORE-PERF.                 
011280*    WS-CAT-SCORE-PERF - FINAL TALLY FOR 0160                     
011290*                                                                 
011300  0141-SCORE-ONE-PERF-KW.                                         
011310      MOVE WS-PERF-KEYWORD(WS-KW-IDX)                             
011320*    WS-PERF-KEYWORD ROW, TO THE SHARED FIELD                     
011330                            TO WS-CURRENT-KEYWORD.                
011340      MOVE WS-PERF-KEYWORD-LEN(WS-KW-IDX)                         
011350*    WS-PERF-KEYWORD-LEN ROW, SAME SHARED PARAGRAPH               
011360                            TO WS-CURRENT-KEYWORD-LEN.            
011370     PERFORM 0105-COUNT-ONE-KEYWORD THRU 0105-EXIT.               
011380*    SCORES THE KEYWORD JUST MOVED TO WS-CURRENT-KEYWORD          
011390     ADD 1 TO WS-KW-IDX.                                          
011400*    ADVANCE TO THE NEXT ROW - PERFORM...UNTIL ABOVE CHECKS IT    
011410*                                                                 
011420  0150-SCORE-SECUR-KEYWORDS.                                      
011430      MOVE ZERO TO WS-CURRENT-SCORE.                              
011440*    ACCUMULATOR RESET TO ZERO BEFORE THE TABLE WALK BELOW        
011450     SET WS-KW-IDX TO 1.                                          
011460*    WS-KW-IDX IS THE ONE SHARED SUBSCRIPT USED BY EVERY WALK     
011470     PERFORM 0151-SCORE-ONE-SECUR-KW                              
011480         UNTIL WS-KW-IDX > 19.                                    
011490      MOVE WS-CURRENT-SCORE TO WS-CAT-SCORE-SECUR.                
011500*    WS-CAT-SCORE-SECUR - FINAL TALLY FOR 0160                    
011510*                                                                 
011520  0151-SCORE-ONE-SECUR-KW.                                        
011530      MOVE WS-SECUR-KEYWORD(WS-KW-IDX)                            
011540*    WS-SECUR-KEYWORD ROW, TO THE SHARED FIELD                    
011550                            TO WS-CURRENT-KEYWORD.                
011560      MOVE WS-SECUR-KEYWORD-LEN(WS-KW-IDX)                        
011570*    WS-SECUR-KEYWORD-LEN ROW, SAME SHARED PARAGRAPH              
011580                            TO WS-CURRENT-KEYWORD-LEN.            
011590     PERFORM 0105-COUNT-ONE-KEYWORD THRU 0105-EXIT.               
011600*    SCORES THE KEYWORD JUST MOVED TO WS-CURRENT-KEYWORD          
011610     ADD 1 TO WS-KW-IDX.                                          
011620*    ADVANCE TO THE NEXT ROW - PERFORM...UNTIL ABOVE CHECKS IT    
011630*                                                                 
011640******************************************************************
011650*    SHARED SCORING ROUTINE - SCORES ONE KEYWORD (ALREADY MOVED   
011660*    TO WS-CURRENT-KEYWORD/WS-CURRENT-KEYWORD-LEN) AGAINST THE    
011670*    COMBINED TEXT AND ADDS ITS HITS TO WS-CURRENT-SCORE          
011680******************************************************************
011690 0105-COUNT-ONE-KEYWORD.                                          
011700*    RULE 1 - 2 POINTS PER SUBSTRING OCCURRENCE                   
011710     MOVE ZERO TO WS-SUB-CNT.                                     
011720     INSPECT BX-COMBINED-TEXT TALLYING WS-SUB-CNT FOR ALL         
011730         WS-CURRENT-KEYWORD(1:WS-CURRENT-KEYWORD-LEN).            
011740     COMPUTE WS-CURRENT-SCORE =                                   
011750         WS-CURRENT-SCORE + (2 * WS-SUB-CNT).                     
011760*    RULE 2 - 1 ADDITIONAL POINT PER WHOLE-WORD OCCURRENCE,       
011770*    ONLY WHEN THE KEYWORD ITSELF HAS NO EMBEDDED SPACE.  A       
011780*    MULTI-WORD KEYWORD SKIPS STRAIGHT TO THE EXIT LEG            
011790*    TKT 7012                                                     
011800     MOVE ZERO TO WS-SPACE-CNT.                                   
011810     INSPECT WS-CURRENT-KEYWORD(1:WS-CURRENT-KEYWORD-LEN)         
011820         TALLYING WS-SPACE-CNT FOR ALL SPACE.                     
011830     IF WS-SPACE-CNT NOT = ZERO                                   
011840         GO TO 0105-EXIT.                                         
011850     MOVE SPACES TO WS-BOUNDED-KEYWORD.                           
011860     COMPUTE WS-BOUNDED-LEN =                                     
011870         WS-CURRENT-KEYWORD-LEN + 2.                              
011880     STRING SPACE                        DELIMITED BY SIZE        
011890            WS-CURRENT-KEYWORD(1:WS-CURRENT-KEYWORD-LEN)          
011900                                                 DELIMITED BY SIZE
011910            SPACE                        DELIMITED BY SIZE        
011920       INTO WS-BOUNDED-KEYWORD                                    
011930     END-STRING.                                                  
011940     MOVE ZERO TO WS-WORD-CNT.                                    
011950     INSPECT WS-COMBINED-TEXT-BOUNDED TALLYING WS-WORD-CNT        
011960         FOR ALL WS-BOUNDED-KEYWORD(1:WS-BOUNDED-LEN).            
011970     ADD WS-WORD-CNT TO WS-CURRENT-SCORE.                         
011980******************************************************************
011990*    EXIT LEG FOR 0105-COUNT-ONE-KEYWORD - ALL CALLERS            
012000*    PERFORM THIS PARAGRAPH THRU 0105-EXIT  TKT 7012              
012010******************************************************************
012020 0105-EXIT.                                                       
012030     EXIT.                                                        
012040*                                                                 
012050******************************************************************
012060*    PICK THE CATEGORY - FIXED ORDER UI, BACKEND, AUTHENTICATION, 
012070*    PERFORMANCE, SECURITY.  REPLACE THE CURRENT BEST ONLY ON A   
012080*    STRICTLY GREATER SCORE SO THE FIRST LABEL OF A TIE WINS.     
012090*    ALL-ZERO DEFAULTS TO BACKEND  TKT 1180                       
012100******************************************************************
012110  0160-SELECT-CATEGORY.                                           
012120      MOVE ZERO   TO WS-BEST-CAT-SCORE.                           
012130      MOVE SPACES TO WS-BEST-CAT-NAME.                            
012140      IF WS-CAT-SCORE-UI > WS-BEST-CAT-SCORE                      
012150*    UI CHECKED FIRST - WINS ANY TIE AGAINST A LATER CATEGORY     
012160          MOVE WS-CAT-SCORE-UI  TO WS-BEST-CAT-SCORE              
012170          MOVE 'UI'             TO WS-BEST-CAT-NAME               
012180      END-IF.                                                     
012190      IF WS-CAT-SCORE-BACKEND > WS-BEST-CAT-SCORE                 
012200*    BACKEND ALSO WINS A TIE AGAINST AUTH/PERF/SECURITY BELOW     
012210          MOVE WS-CAT-SCORE-BACKEND TO WS-BEST-CAT-SCORE          
012220          MOVE 'BACKEND'            TO WS-BEST-CAT-NAME           
012230      END-IF.                                                     
012240      IF WS-CAT-SCORE-AUTH > WS-BEST-CAT-SCORE                    
012250*    STRICTLY GREATER, NOT GREATER-OR-EQUAL - TIE GOES TO UI      
012260          MOVE WS-CAT-SCORE-AUTH    TO WS-BEST-CAT-SCORE          
012270          MOVE 'AUTHENTICATION'     TO WS-BEST-CAT-NAME           
012280      END-IF.                                                     
012290      IF WS-CAT-SCORE-PERF > WS-BEST-CAT-SCORE                    
012300*    OR BACKEND ABOVE, WHICHEVER WAS CHECKED FIRST                
012310          MOVE WS-CAT-SCORE-PERF    TO WS-BEST-CAT-SCORE          
012320          MOVE 'PERFORMANCE'        TO WS-BEST-CAT-NAME           
012330      END-IF.                                                     
012340      IF WS-CAT-SCORE-SECUR > WS-BEST-CAT-SCORE                   
012350*    LAST CATEGORY CHECKED - HAS THE WEAKEST TIE-BREAK POSITION   
012360          MOVE WS-CAT-SCORE-SECUR   TO WS-BEST-CAT-SCORE          
012370          MOVE 'SECURITY'           TO WS-BEST-CAT-NAME           
012380      END-IF.                                                     
012390      IF WS-BEST-CAT-SCORE = ZERO                                 
012400*    NO KEYWORD MATCHED ANY CATEGORY TABLE - DEFAULT PER TKT 1180 
012410          MOVE 'BACKEND' TO WS-BEST-CAT-NAME                      
012420      END-IF.                                                     
012430      MOVE WS-BEST-CAT-NAME  TO BX-RES-CATEGORY.                  
012440*    WINNING LABEL RETURNED TO BUGTRIAG IN THE BUG-XFER-AREA      
012450      MOVE WS-BEST-CAT-SCORE TO BX-CAT-SCORE.                     
012460*    WINNING SCORE RETURNED ALONGSIDE IT, FOR THE DETAIL LINE     
012470*                                                                 
012480******************************************************************
012490*    URGENCY SCORING - CRITICAL, HIGH, MEDIUM, LOW, IN THAT       
012500*    FIXED ORDER                                                  
012510******************************************************************
012520  0200-SCORE-URGENCY.                                             
012530      PERFORM 0210-SCORE-CRIT-KEYWORDS.                           
012540      PERFORM 0220-SCORE-HIGH-KEYWORDS.                           
012550      PERFORM 0230-SCORE-MED-KEYWORDS.                            
012560      PERFORM 0240-SCORE-LOW-KEYWORDS.                            
012570      PERFORM 0250-SELECT-URGENCY.                                
012580*                                                                 
012590  0210-SCORE-CRIT-KEYWORDS.                                       
012600      MOVE ZERO TO WS-CURRENT-SCORE.                              
012610*    ACCUMULATOR RESET TO ZERO BEFORE THE TABLE WALK BELOW        
012620     SET WS-KW-IDX TO 1.                                          
012630*    WS-KW-IDX IS THE ONE SHARED SUBSCRIPT USED BY EVERY WALK     
012640     PERFORM 0211-SCORE-ONE-CRIT-KW                               
012650         UNTIL WS-KW-IDX > 13.                                    
012660      MOVE WS-CURRENT-SCORE TO WS-URG-SCORE-CRIT.                 
012670*    WS-URG-SCORE-CRIT - FINAL TALLY FOR 0250                     
012680*                                                                 
012690  0211-SCORE-ONE-CRIT-KW.                                         
012700      MOVE WS-CRIT-KEYWORD(WS-KW-IDX)                             
012710*    WS-CRIT-KEYWORD ROW, TO THE SHARED FIELD                     
012720                            TO WS-CURRENT-KEYWORD.                
012730      MOVE WS-CRIT-KEYWORD-LEN(WS-KW-IDX)                         
012740*    WS-CRIT-KEYWORD-LEN ROW, SAME SHARED PARAGRAPH               
012750                            TO WS-CURRENT-KEYWORD-LEN.            
012760     PERFORM 0105-COUNT-ONE-KEYWORD THRU 0105-EXIT.               
012770*    SCORES THE KEYWORD JUST MOVED TO WS-CURRENT-KEYWORD          
012780     ADD 1 TO WS-KW-IDX.                                          
012790*    ADVANCE TO THE NEXT ROW - PERFORM...UNTIL ABOVE CHECKS IT    
012800*                                                                 
012810  0220-SCORE-HIGH-KEYWORDS.                                       
012820      MOVE ZERO TO WS-CURRENT-SCORE.                              
012830*    ACCUMULATOR RESET TO ZERO BEFORE THE TABLE WALK BELOW        
012840     SET WS-KW-IDX TO 1.                                          
012850*    WS-KW-IDX IS THE ONE SHARED SUBSCRIPT USED BY EVERY WALK     
012860     PERFORM 0221-SCORE-ONE-HIGH-KW                               
012870         UNTIL WS-KW-IDX > 12.                                    
012880      MOVE WS-CURRENT-SCORE TO WS-URG-SCORE-HIGH.                 
012890*    WS-URG-SCORE-HIGH - FINAL TALLY FOR 0250                     
012900*                                                                 
012910  0221-SCORE-ONE-HIGH-KW.                                         
012920      MOVE WS-HIGH-KEYWORD(WS-KW-IDX)                             
012930*    WS-HIGH-KEYWORD ROW, TO THE SHARED FIELD                     
012940                            TO WS-CURRENT-KEYWORD.                
012950      MOVE WS-HIGH-KEYWORD-LEN(WS-KW-IDX)                         
012960*    WS-HIGH-KEYWORD-LEN ROW, SAME SHARED PARAGRAPH               
012970                            TO WS-CURRENT-KEYWORD-LEN.            
012980     PERFORM 0105-COUNT-ONE-KEYWORD THRU 0105-EXIT.               
012990*    SCORES THE KEYWORD JUST MOVED TO WS-CURRENT-KEYWORD          
013000     ADD 1 TO WS-KW-IDX.                                          
013010*    ADVANCE TO THE NEXT ROW - PERFORM...UNTIL ABOVE CHECKS IT    
013020*                                                                 
013030  0230-SCORE-MED-KEYWORDS.                                        
013040      MOVE ZERO TO WS-CURRENT-SCORE.                              
013050*    ACCUMULATOR RESET TO ZERO BEFORE THE TABLE WALK BELOW        
013060     SET WS-KW-IDX TO 1.                                          
013070*    WS-KW-IDX IS THE ONE SHARED SUBSCRIPT USED BY EVERY WALK     
013080     PERFORM 0231-SCORE-ONE-MED-KW                                
013090         UNTIL WS-KW-IDX > 8.                                     
013100      MOVE WS-CURRENT-SCORE TO WS-URG-SCORE-MED.                  
013110*    WS-URG-SCORE-MED - FINAL TALLY FOR 0250                      
013120*                                                                 
013130  0231-SCORE-ONE-MED-KW.                                          
013140      MOVE WS-MED-KEYWORD(WS-KW-IDX)                              
013150*    WS-MED-KEYWORD ROW, TO THE SHARED FIELD                      
013160                            TO WS-CURRENT-KEYWORD.                
013170      MOVE WS-MED-KEYWORD-LEN(WS-KW-IDX)                          
013180*    WS-MED-KEYWORD-LEN ROW, SAME SHARED PARAGRAPH                
013190                            TO WS-CURRENT-KEYWORD-LEN.            
013200     PERFORM 0105-COUNT-ONE-KEYWORD THRU 0105-EXIT.               
013210*    SCORES THE KEYWORD JUST MOVED TO WS-CURRENT-KEYWORD          
013220     ADD 1 TO WS-KW-IDX.                                          
013230*    ADVANCE TO THE NEXT ROW - PERFORM...UNTIL ABOVE CHECKS IT    
013240*                                                                 
013250  0240-SCORE-LOW-KEYWORDS.                                        
013260      MOVE ZERO TO WS-CURRENT-SCORE.                              
013270*    ACCUMULATOR RESET TO ZERO BEFORE THE TABLE WALK BELOW        
013280     SET WS-KW-IDX TO 1.                                          
013290*    WS-KW-IDX IS THE ONE SHARED SUBSCRIPT USED BY EVERY WALK     
013300     PERFORM 0241-SCORE-ONE-LOW-KW                                
013310         UNTIL WS-KW-IDX > 8.                                     
013320      MOVE WS-CURRENT-SCORE TO WS-URG-SCORE-LOW.                  
013330*    WS-URG-SCORE-LOW - FINAL TALLY FOR 0250                      
013340*                                                                 
013350  0241-SCORE-ONE-LOW-KW.                                          
013360      MOVE WS-LOW-KEYWORD(WS-KW-IDX)                              
013370*    WS-LOW-KEYWORD ROW, TO THE SHARED FIELD                      
013380                            TO WS-CURRENT-KEYWORD.                
013390      MOVE WS-LOW-KEYWORD-LEN(WS-KW-IDX)                          
013400*    WS-LOW-KEYWORD-LEN ROW, SAME SHARED PARAGRAPH                
013410                            TO WS-CURRENT-KEYWORD-LEN.            
013420     PERFORM 0105-COUNT-ONE-KEYWORD THRU 0105-EXIT.               
013430*    SCORES THE KEYWORD JUST MOVED TO WS-CURRENT-KEYWORD          
013440     ADD 1 TO WS-KW-IDX.                                          
013450*    ADVANCE TO THE NEXT ROW - PERFORM...UNTIL ABOVE CHECKS IT    
013460*                                                                 
013470******************************************************************
013480*    PICK THE URGENCY - FIXED ORDER CRITICAL, HIGH, MEDIUM, LOW.  
013490*    ALL-ZERO DEFAULTS TO MEDIUM  TKT 1180                        
013500******************************************************************
013510  0250-SELECT-URGENCY.                                            
013520      MOVE ZERO   TO WS-BEST-URG-SCORE.                           
013530      MOVE SPACES TO WS-BEST-URG-NAME.                            
013540      IF WS-URG-SCORE-CRIT > WS-BEST-URG-SCORE                    
013550*    CRITICAL CHECKED FIRST - WINS ANY TIE AGAINST A LOWER LEVEL  
013560          MOVE WS-URG-SCORE-CRIT TO WS-BEST-URG-SCORE             
013570          MOVE 'CRITICAL'        TO WS-BEST-URG-NAME              
013580      END-IF.                                                     
013590      IF WS-URG-SCORE-HIGH > WS-BEST-URG-SCORE                    
013600*    STRICTLY GREATER, NOT GREATER-OR-EQUAL - TIE GOES TO CRITICAL
013610          MOVE WS-URG-SCORE-HIGH TO WS-BEST-URG-SCORE             
013620          MOVE 'HIGH'            TO WS-BEST-URG-NAME              
013630      END-IF.                                                     
013640      IF WS-URG-SCORE-MED > WS-BEST-URG-SCORE                     
013650*    TIE GOES TO WHICHEVER OF CRITICAL/HIGH WAS CHECKED FIRST     
013660          MOVE WS-URG-SCORE-MED  TO WS-BEST-URG-SCORE             
013670          MOVE 'MEDIUM'          TO WS-BEST-URG-NAME              
013680      END-IF.                                                     
013690      IF WS-URG-SCORE-LOW > WS-BEST-URG-SCORE                     
013700*    LAST URGENCY CHECKED - HAS THE WEAKEST TIE-BREAK POSITION    
013710          MOVE WS-URG-SCORE-LOW  TO WS-BEST-URG-SCORE             
013720          MOVE 'LOW'             TO WS-BEST-URG-NAME              
013730      END-IF.                                                     
013740      IF WS-BEST-URG-SCORE = ZERO                                 
013750*    NO KEYWORD MATCHED ANY URGENCY TABLE - DEFAULT PER TKT 1180  
013760          MOVE 'MEDIUM' TO WS-BEST-URG-NAME                       
013770      END-IF.                                                     
013780      MOVE WS-BEST-URG-NAME  TO BX-RES-URGENCY.                   
013790*    WINNING LABEL RETURNED TO BUGTRIAG, SUBJECT TO OVERRIDE      
013800      MOVE WS-BEST-URG-SCORE TO BX-URG-SCORE.                     
013810*    BELOW IN 0300-APPLY-OVERRIDE-RULES                           
013820*                                                                 
013830******************************************************************
013840*    OVERRIDE RULES - APPLIED IN THIS EXACT ORDER AFTER THE       
013850*    CATEGORY AND URGENCY HAVE BEEN SELECTED  TKT 4471            
013860******************************************************************
013870  0300-APPLY-OVERRIDE-RULES.                                      
013880      PERFORM 0310-SECURITY-ESCALATION.                           
013890*    MAY RAISE A LOW OR MEDIUM URGENCY TO HIGH                    
013900      PERFORM 0320-CRITICAL-FAILURE.                              
013910*    MAY FORCE URGENCY TO CRITICAL REGARDLESS OF WHAT CAME BEFORE 
013920      PERFORM 0330-PERFORMANCE-FLOOR.                             
013930*    MAY RAISE A LOW URGENCY TO MEDIUM FOR A PERFORMANCE REPORT   
013940*                                                                 
013950*    RULE 1 - SECURITY WORD FOUND AND URGENCY IS LOW OR MEDIUM    
013960*    BUMPS URGENCY TO HIGH                                        
013970  0310-SECURITY-ESCALATION.                                       
013980      SET OVERRIDE-NOT-FOUND TO TRUE.                             
013990*    RESET BEFORE EVERY CALL - NOT CARRIED OVER FROM THE LAST     
014000      SET WS-KW-IDX TO 1.                                         
014010*    WS-KW-IDX IS THE ONE SHARED SUBSCRIPT USED BY EVERY WALK     
014020      PERFORM 0311-CHECK-ONE-SECESC-IND                           
014030*    STOPS EARLY ON THE FIRST HIT - OVERRIDE-FOUND SHORT-CIRCUITS 
014040          UNTIL WS-KW-IDX > 6 OR OVERRIDE-FOUND.                  
014050      IF OVERRIDE-FOUND                                           
014060*    SECURITY WORD PRESENT - BUT ONLY RAISES LOW/MEDIUM, NEVER    
014070          IF BX-URGENCY-IS-LOW OR BX-URGENCY-IS-MEDIUM            
014080*    LOWERS AN ALREADY-HIGH OR ALREADY-CRITICAL RESULT            
014090              MOVE 'HIGH' TO BX-RES-URGENCY                       
014100          END-IF                                                  
014110      END-IF.                                                     
014120*                                                                 
014130  0311-CHECK-ONE-SECESC-IND.                                      
014140      MOVE ZERO TO WS-SUB-CNT.                                    
014150      INSPECT BX-COMBINED-TEXT TALLYING WS-SUB-CNT FOR ALL        
014160          WS-SECESC-IND-WORD(WS-KW-IDX)                           
014170              (1:WS-SECESC-IND-LEN(WS-KW-IDX)).                   
014180      IF WS-SUB-CNT > ZERO                                        
014190          SET OVERRIDE-FOUND TO TRUE                              
014200      END-IF.                                                     
014210      ADD 1 TO WS-KW-IDX.                                         
014220*    ADVANCE TO THE NEXT ROW - PERFORM...UNTIL ABOVE CHECKS IT    
014230*                                                                 
014240*    RULE 2 - SYSTEM-FAILURE WORD FOUND FORCES URGENCY TO         
014250*    CRITICAL UNCONDITIONALLY, REGARDLESS OF THE CURRENT VALUE    
014260  0320-CRITICAL-FAILURE.                                          
014270      SET OVERRIDE-NOT-FOUND TO TRUE.                             
014280      SET WS-KW-IDX TO 1.                                         
014290*    WS-KW-IDX IS THE ONE SHARED SUBSCRIPT USED BY EVERY WALK     
014300      PERFORM 0321-CHECK-ONE-CRITFL-IND                           
014310*    STOPS EARLY ON THE FIRST HIT - OVERRIDE-FOUND SHORT-CIRCUITS 
014320          UNTIL WS-KW-IDX > 6 OR OVERRIDE-FOUND.                  
014330      IF OVERRIDE-FOUND                                           
014340          MOVE 'CRITICAL' TO BX-RES-URGENCY                       
014350      END-IF.                                                     
014360*                                                                 
014370  0321-CHECK-ONE-CRITFL-IND.                                      
014380      MOVE ZERO TO WS-SUB-CNT.                                    
014390      INSPECT BX-COMBINED-TEXT TALLYING WS-SUB-CNT FOR ALL        
014400          WS-CRITFL-IND-WORD(WS-KW-IDX)                           
014410              (1:WS-CRITFL-IND-LEN(WS-KW-IDX)).                   
014420      IF WS-SUB-CNT > ZERO                                        
014430          SET OVERRIDE-FOUND TO TRUE                              
014440      END-IF.                                                     
014450      ADD 1 TO WS-KW-IDX.                                         
014460*    ADVANCE TO THE NEXT ROW - PERFORM...UNTIL ABOVE CHECKS IT    
014470*                                                                 
014480*    RULE 3 - A PERFORMANCE CATEGORY REPORT NEVER RIDES OUT AS    
014490*    LOW URGENCY - RAISE IT TO MEDIUM                             
014500  0330-PERFORMANCE-FLOOR.                                         
014510      IF BX-CATEGORY-IS-PERFORMANCE AND BX-URGENCY-IS-LOW         
014520*    ONLY FIRES WHEN BOTH CONDITIONS HOLD - A LOW-URGENCY         
014530          MOVE 'MEDIUM' TO BX-RES-URGENCY                         
014540      END-IF.                                                     
