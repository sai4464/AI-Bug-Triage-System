000100******************************************************************
000110 IDENTIFICATION DIVISION.                                         
000120 PROGRAM-ID.    BUGTRIAG.                                         
000130 AUTHOR.        R T LOMBARDI.                                     
000140 INSTALLATION.  CT DEPT OF ADMINISTRATIVE SERVICES - BISD.        
000150 DATE-WRITTEN.  04/02/91.                                         
000160 DATE-COMPILED. CURRENT-DATE.                                     
000170 SECURITY.      PROPERTY OF THE STATE OF CONNECTICUT.             
000180******************************************************************
000190*    DEFECT TRACKING SYSTEM - QA SUBSYSTEM                        
000200*    BUGTRIAG IS THE MAIN BATCH DRIVER.  IT READS THE HELP DESK   
000210*    BUG INTAKE FEED (BUGS-IN), VALIDATES EACH RECORD, CALLS      
000220*    BUGCLSFY TO SCORE AND CLASSIFY THE REPORT, WRITES ONE        
000230*    RESULT RECORD PER INPUT BUG (RESULTS-OUT), AND PRINTS THE    
000240*    TRIAGE REPORT WITH PER-BATCH SUMMARY TOTALS.                 
000250**                                                                
000260*    A RUN IS REJECTED WITH A BATCH-ERROR LINE (NO DETAIL LINES,  
000270*    NO RESULTS-OUT RECORDS) IF IT CARRIES FEWER THAN 1 OR MORE   
000280*    THAN 20 BUG RECORDS.  NOTHING IS COMMITTED TO RESULTS-OUT    
000290*    OR THE REPORT BODY UNTIL THAT COUNT IS KNOWN AT END OF FILE. 
000300******************************************************************
000310*    HISTORY OF CHANGE -                                          
000320*      04/02/91  RTL   ORIGINAL PROGRAM - VALIDATE AND WRITE      
000330*                      RESULTS-OUT ONLY, NO PRINTED REPORT        
000340*      07/19/91  RTL   ADDED THE TRIAGE-REPORT PRINT FILE AND     
000350*                      THE PER-CATEGORY/PER-URGENCY SUMMARY       
000360*                      BLOCK PER HELP DESK REQUEST  TKT 1180      
000370*      11/14/94  RTL   BATCH IS NOW HELD IN WS-RESULT-TABLE AND   
000380*                      NOT WRITTEN UNTIL THE 1-20 BATCH SIZE      
000390*                      RULE PASSES AT EOF - A RUN OF 0 OR OVER    
000400*                      20 USED TO LEAVE A PARTIAL RESULTS-OUT     
000410*                      FILE BEHIND  TKT 4471                      
000420*      02/09/99  DWE   Y2K REVIEW - WS-RUN-DATE-FIELDS IS A       
000430*                      2-DIGIT YEAR FOR REPORT HEADING DISPLAY    
000440*                      ONLY, NEVER COMPARED OR STORED - NO        
000450*                      CHANGE REQUIRED                            
000460*      06/21/01  JMH   CORRECTED THE DETAIL LINE TO SHOW THE      
000470*                      ERROR MESSAGE, NOT THE TITLE, FOR AN ER    
000480*                      RECORD - WAS SHOWING BLANKS  TKT 6211      
000490*      04/15/03  KAP   ADDED CAT-SCORE/URG-SCORE COLUMNS TO THE   
000500*                      DETAIL LINE SO QA COULD SEE THE WINNING    
000510*                      KEYWORD SCORE, NOT JUST THE LABEL  TKT 6804
000520*      09/12/05  KAP   210-VALIDATE-BUG-RECORD RECODED TO THE     
000530*                      TITLE-THEN-DESCRIPTION GO TO STYLE USED    
000540*                      ELSEWHERE IN THE SHOP - EASIER TO TRACE    
000550*                      THAN THE NESTED IF/ELSE IT REPLACED        
000560*                      TKT 7012                                   
000570*      10/03/05  KAP   WS-BATCH-TOTALS (TOTAL/OK/FAILED) NOW      
000580*                      VALUE ZERO LIKE EVERY OTHER ACCUMULATOR IN 
000590*                      THE SHOP, AND 000-PREPARE-TRIAGE-REPORT    
000600*                      INITIALIZES THE GROUP UP FRONT - NO MORE   
000610*                      RELYING ON COLD-START STORAGE  TKT 7013    
000620*      10/03/05  KAP   TOTAL-TABLE LOOKUPS AND THE REPORT LOOPS   
000630*                      RECODED OFF PERFORM...VARYING - SET IDX TO 
000640*                      1 / PERFORM PARA UNTIL, WITH IDX BUMPED IN 
000650*                      THE PARAGRAPH  TKT 7013                    
000660*      10/17/05  KAP   220-BUILD-ANALYSIS-TEXT NOW UPPER-CASES    
000670*                      THE COMBINED TEXT INSTEAD OF LOWER-        
000680*                      CASING IT - EVERY KEYWORD/INDICATOR        
000690*                      TABLE IN BUGCLSFY IS UPPERCASE, SO THE     
000700*                      SCAN WAS NEVER MATCHING  TKT 7015          
000710******************************************************************
000720 ENVIRONMENT DIVISION.                                            
000730 CONFIGURATION SECTION.                                           
000740 SOURCE-COMPUTER. IBM-370.                                        
000750*    SOURCE AND OBJECT COMPUTER BOTH NAME THE SAME 370 - THIS     
000760 OBJECT-COMPUTER. IBM-370.                                        
000770*    SHOP HAS NEVER CROSS-COMPILED THIS PROGRAM ANYWHERE ELSE     
000780 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                             
000790*    C01 DRIVES THE AFTER ADVANCING PAGE IN 400-WRITE-HEADING-    
000800*    LINES - CHANNEL 1 ON THE CARRIAGE CONTROL TAPE               
000810 INPUT-OUTPUT SECTION.                                            
000820 FILE-CONTROL.                                                    
000830*    THE THREE LOGICAL NAMES BELOW ARE JCL DD NAMES - NONE OF     
000840*    THEM IS A PATH, ALL THREE ARE SUPPLIED BY THE RUN JCL        
000850     SELECT BUGS-IN                                               
000860*    UT-S-BUGSIN IS THE JCL DD NAME, NOT A FILE PATH - RESOLVED   
000870         ASSIGN TO UT-S-BUGSIN                                    
000880         ORGANIZATION IS SEQUENTIAL.                              
000890*    AT RUN TIME BY THE JCL UNDER WHICH THIS STEP EXECUTES        
000900     SELECT RESULTS-OUT                                           
000910*    UT-S-RESLTOUT - DOWNSTREAM FEED, NOT READ BACK IN THIS RUN   
000920         ASSIGN TO UT-S-RESLTOUT                                  
000930         ORGANIZATION IS SEQUENTIAL.                              
000940     SELECT TRIAGE-REPORT                                         
000950         ASSIGN TO TRIAGERPT                                      
000960         ORGANIZATION IS SEQUENTIAL.                              
000970*                                                                 
000980 DATA DIVISION.                                                   
000990 FILE SECTION.                                                    
001000 FD  BUGS-IN                                                      
001010*    ONE RECORD PER BUG REPORT, ARRIVAL ORDER, NO KEY             
001020     RECORD CONTAINS 280 CHARACTERS.                              
001030*    BUGREC COPYBOOK LAYOUT FOLLOWS - NO ROOM LEFT FOR FILLER     
001040 COPY BUGREC.                                                     
001050*    BR-BUG-ID/BR-BUG-TITLE/BR-BUG-DESC - SEE THE BUGREC MEMBER   
001060*    FOR THE FULL LAYOUT, THERE IS NO ROOM IN THIS 280-BYTE       
001070*    RECORD FOR A TRAILING FILLER PAD                             
001080*                                                                 
001090 FD  RESULTS-OUT                                                  
001100*    ONE TRIAGE RESULT RECORD PER INPUT BUG RECORD                
001110     RECORD CONTAINS 120 CHARACTERS.                              
001120*    RESREC COPYBOOK LAYOUT FOLLOWS                               
001130 COPY RESREC.                                                     
001140*    RR-RES-ID THRU RR-RES-ERROR-MSG, PLUS A FILLER RESERVE -     
001150*    SEE THE RESREC MEMBER                                        
001160*                                                                 
001170 FD  TRIAGE-REPORT                                                
001180*    STANDARD 132-BYTE PRINT LINE, ONE FD RECORD FOR EVERY        
001190*    HEADING/DETAIL/SUMMARY LINE LAYOUT FURTHER DOWN              
001200     RECORD CONTAINS 132 CHARACTERS.                              
001210 01  PRINT-LINE.                                                  
001220*    ONE GENERIC 132-BYTE RECORD - ALL HEADING/DETAIL/SUMMARY     
001230     05  FILLER                    PIC X(132).                    
001240*    LINE LAYOUTS BELOW ARE MOVED INTO THIS BEFORE THE WRITE      
001250*                                                                 
001260 WORKING-STORAGE SECTION.                                         
001270*************************************************************     
001280*    SCALAR WORK COUNTERS CARRIED AS 77-LEVEL ITEMS, MAINFRAME    
001290*    BATCH STANDARD FOR A PRINT CONTROL COUNTER THAT BELONGS      
001300*    TO NO RECORD - NOT GROUPED UNDER AN 01 LIKE THE REPORT       
001310*    LAYOUT AREAS BELOW                                           
001320*************************************************************     
001330 77  LINE-COUNT                PIC 9(02) COMP VALUE ZERO.         
001340*    LINE-COUNT/PAGE-COUNT ARE 77-LEVEL STANDALONE COUNTERS,      
001350 77  PAGE-COUNT                PIC 9(02) COMP VALUE ZERO.         
001360*    NOT PART OF ANY GROUP - BOTH COMP PER SHOP CONVENTION        
001370******************************************************************
001380*    PROGRAM SWITCHES                                             
001390******************************************************************
001400 01  WS-PROGRAM-SWITCHES.                                         
001410*    THREE ONE-BYTE SWITCHES, EACH WITH ITS OWN Y/N 88-LEVEL PAIR 
001420     05  WS-EOF-SWITCH             PIC X       VALUE 'N'.         
001430*    Y MEANS THE LAST READ OF BUGS-IN HIT END OF FILE             
001440         88  EOF-YES                           VALUE 'Y'.         
001450         88  EOF-NO                            VALUE 'N'.         
001460     05  WS-BATCH-SWITCH           PIC X       VALUE 'Y'.         
001470*    FLIPPED TO INVALID ONLY BY 800-FINISH-BATCH'S COUNT GATE     
001480*    SET AT 800-FINISH-BATCH ONCE THE 1-20 RECORD COUNT IS KNOWN -
001490*    DRIVES WHETHER 820 OR 810 RUNS, NOT TESTED ANYWHERE ELSE     
001500         88  BATCH-IS-VALID                    VALUE 'Y'.         
001510         88  BATCH-IS-INVALID                  VALUE 'N'.         
001520     05  WS-RECORD-SWITCH          PIC X       VALUE 'Y'.         
001530*    RESET FOR EVERY RECORD BY 210-VALIDATE-BUG-RECORD            
001540*    SET FRESH BY 210-VALIDATE-BUG-RECORD FOR EACH INPUT RECORD   
001550         88  RECORD-IS-VALID                   VALUE 'Y'.         
001560         88  RECORD-IS-INVALID                 VALUE 'N'.         
001570     05  FILLER                    PIC X(10)   VALUE SPACES.      
001580*                                                                 
001590******************************************************************
001600*    BATCH CONTROL TOTALS                                         
001610******************************************************************
001620 01  WS-BATCH-TOTALS.                                             
001630*    ZEROED EXPLICITLY BY 000-PREPARE-TRIAGE-REPORT'S INITIALIZE  
001640     05  WS-TOTAL-BUGS             PIC 9(05)   COMP VALUE ZERO.   
001650     05  WS-PROCESSED-OK           PIC 9(05)   COMP VALUE ZERO.   
001660     05  WS-FAILED                 PIC 9(05)   COMP VALUE ZERO.   
001670     05  FILLER                    PIC X(05)   VALUE SPACES.      
001680*                                                                 
001690 01  WS-SUBSCRIPTS.                                               
001700*    FOUR COMP SUBSCRIPTS - RESULT-IDX IS DECLARED BUT NOT USED,  
001710     05  WS-RESULT-IDX             PIC 9(02)   COMP.              
001720*    CARRIED SINCE THE ORIGINAL 1991 DESIGN - THE RESULT TABLE IS 
001730*    NOW WALKED BY WS-PRINT-IDX AT REPORT TIME INSTEAD            
001740     05  WS-PRINT-IDX              PIC 9(02)   COMP.              
001750*    DRIVES 500-WRITE-DETAIL-LINE - ONE PASS OF WS-RESULT-TABLE,  
001760*    ROW 1 THRU WS-TOTAL-BUGS, AT END OF FILE                     
001770     05  WS-CAT-IDX                PIC 9(02)   COMP.              
001780*    SUBSCRIPTS WS-CATEGORY-TOTALS-TABLE - SHARED BY THE PER-     
001790*    RECORD BUMP IN 240-APPLY-RESULT AND THE PRINT LOOP IN 900    
001800     05  WS-URG-IDX                PIC 9(02)   COMP.              
001810*    SUBSCRIPTS WS-URGENCY-TOTALS-TABLE - SAME DUAL USE AS WS-CAT-
001820*    IDX                                                          
001830     05  FILLER                    PIC X(02)   VALUE SPACES.      
001840*    FILLER PADS THE SUBSCRIPT GROUP OUT TO AN EVEN BOUNDARY      
001850*                                                                 
001860******************************************************************
001870*    RUN-DATE WORK AREA FOR THE REPORT HEADING                    
001880******************************************************************
001890 01  WS-RUN-DATE-FIELDS.                                          
001900*    ACCEPT FROM DATE FILLS THIS GROUP IN YYMMDD ORDER            
001910     05  WS-RUN-YEAR               PIC 99.                        
001920*    ACCEPT WS-RUN-DATE-FIELDS FROM DATE RETURNS YY MM DD - THE   
001930*    SYSTEM CLOCK HAS NEVER RETURNED A 4-DIGIT YEAR ON THIS BOX   
001940     05  WS-RUN-MONTH              PIC 99.                        
001950     05  WS-RUN-DAY                PIC 99.                        
001960     05  FILLER                    PIC X(02)   VALUE SPACES.      
001970*    REDEFINITION 1 OF 3 - USED ONLY TO MOVE THE RUN DATE TO      
001980*    THE HEADING LINE AS ONE 6-DIGIT STRING                       
001990 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-FIELDS                 
002000*    NUMERIC REDEFINE OF THE DATE GROUP - NOT CURRENTLY USED      
002010                               PIC 9(06).                         
002020 01  WS-HEADING-DATE              PIC X(8).                       
002030*    HOLDS THE ASSEMBLED MM/DD/YY STRING FOR THE REPORT HEADING   
002040*    MM/DD/YY BUILT BY 100-GET-RUN-DATE, PRINTED ON HEADING-LINE- 
002050*    ONE                                                          
002060*                                                                 
002070******************************************************************
002080*    CURRENT-RECORD WORK AREA - HOLDS THE CLASSIFICATION RESULT   
002090*    FOR THE BUG REPORT PRESENTLY BEING PROCESSED, BEFORE IT IS   
002100*    FILED INTO WS-RESULT-TABLE                                   
002110******************************************************************
002120 01  WS-VALIDATION-MSG              PIC X(30).                    
002130*    'TITLE REQUIRED' OR 'DESCRIPTION REQUIRED' - SEE 210         
002140*    SET BY 210-VALIDATE-BUG-RECORD, MOVED TO WS-CURRENT-ERROR-MSG
002150*    ONLY WHEN THE RECORD FAILS VALIDATION                        
002160 01  WS-CURRENT-STATUS              PIC X(02).                    
002170*    'OK' OR 'ER' - SET BY 240-APPLY-RESULT OR 250                
002180*    'OK' OR 'ER' - MIRRORS RR-RES-STATUS/WS-RES-STATUS           
002190 01  WS-CURRENT-CATEGORY            PIC X(14).                    
002200*    HOLDS THE CLASSIFIER'S CATEGORY RESULT FOR THE CURRENT       
002210*    WINNING CATEGORY LABEL RETURNED FROM BUGCLSFY, OR SPACES IF  
002220*    THE RECORD WAS REJECTED BEFORE THE CALL WAS MADE             
002230 01  WS-CURRENT-URGENCY             PIC X(08).                    
002240*    RECORD UNTIL 260-STORE-RESULT-ROW FILES IT                   
002250*    WINNING URGENCY LABEL - SAME RULE AS THE CATEGORY FIELD ABOVE
002260 01  WS-CURRENT-CAT-SCORE           PIC 9(04).                    
002270*    WINNING KEYWORD SCORE FOR THE CATEGORY DECISION              
002280*    KEYWORD HIT COUNT BEHIND THE WINNING CATEGORY - PRINTED ON   
002290*    THE DETAIL LINE SO QA CAN SEE HOW CLOSE A CALL IT WAS        
002300 01  WS-CURRENT-URG-SCORE           PIC 9(04).                    
002310*    WINNING KEYWORD SCORE FOR THE URGENCY DECISION               
002320*    KEYWORD HIT COUNT BEHIND THE WINNING URGENCY                 
002330 01  WS-CURRENT-ERROR-MSG           PIC X(30).                    
002340*    COPY OF WS-VALIDATION-MSG FOR AN ER RECORD, SPACES FOR OK    
002350*    PRINTED IN PLACE OF THE TITLE WHEN THE RECORD STATUS IS ER   
002360*                                                                 
002370******************************************************************
002380*    RESULT TABLE - ONE ROW PER INPUT BUG RECORD, BUILT DURING    
002390*    THE READ LOOP AND NOT WRITTEN TO RESULTS-OUT OR PRINTED      
002400*    UNTIL 800-FINISH-BATCH CONFIRMS THE 1-20 BATCH SIZE RULE     
002410*    AT END OF FILE  TKT 4471                                     
002420******************************************************************
002430 01  WS-RESULT-TABLE.                                             
002440     05  WS-RESULT-ENTRY OCCURS 20 TIMES.                         
002450         10  WS-RES-ID             PIC X(06).                     
002460*    FIELDS BELOW MIRROR RESREC FIELD FOR FIELD SO 500-WRITE-     
002470*    DETAIL-LINE CAN MOVE STRAIGHT ACROSS TO RR-RES-xxx           
002480         10  WS-RES-STATUS         PIC X(02).                     
002490*    OK OR ER, COPIED STRAIGHT FROM WS-CURRENT-STATUS AT 260      
002500         10  WS-RES-CATEGORY       PIC X(14).                     
002510         10  WS-RES-URGENCY        PIC X(08).                     
002520         10  WS-RES-CAT-SCORE      PIC 9(04).                     
002530         10  WS-RES-URG-SCORE      PIC 9(04).                     
002540         10  WS-RES-ERROR-MSG      PIC X(30).                     
002550*    SPACES ON AN OK RECORD - ONLY FILLED IN BY 250 ON AN ER      
002560*    RECORD                                                       
002570         10  WS-RES-TITLE          PIC X(74).                     
002580*    CARRIED HERE, NOT IN RESREC, SO THE DETAIL LINE CAN PRINT THE
002590*    FIRST 60 BYTES OF THE TITLE WITHOUT RE-READING BUGS-IN       
002600         10  FILLER                PIC X(08).                     
002610*            RESERVED FOR FUTURE SEVERITY/ASSIGNEE FIELDS, TO     
002620*            MATCH THE RESREC FILLER RESERVE - TKT 6920           
002630*                                                                 
002640******************************************************************
002650*    CATEGORY TOTALS - STATIC LABEL/ZERO-COUNT PAIRS, REDEFINED   
002660*    AS AN OCCURS TABLE SO 900-WRITE-SUMMARY-BLOCK CAN WALK IT    
002670*    ONE LINE PER CATEGORY.  SAME SHAPE AS THE KEYWORD TABLES IN  
002680*    BUGCLSFY.  FIXED ORDER MATCHES THE CLASSIFIER TIE ORDER.     
002690******************************************************************
002700 01  STATIC-CATEGORY-TOTALS.                                      
002710*    ROW 1 OF 5 - COUNT BUMPED BY 240-APPLY-RESULT WHEN BUGCLSFY  
002720*    RETURNS 'UI'                                                 
002730     05  FILLER.                                                  
002740         10  FILLER                PIC X(14)   VALUE 'UI'.        
002750         10  FILLER                PIC 9(05) COMP VALUE ZERO.     
002760*    ROW 2 OF 5 - ALSO THE CLASSIFIER'S DEFAULT CATEGORY          
002770     05  FILLER.                                                  
002780         10  FILLER                PIC X(14)   VALUE 'BACKEND'.   
002790         10  FILLER                PIC 9(05) COMP VALUE ZERO.     
002800*    ROW 3 OF 5                                                   
002810     05  FILLER.                                                  
002820         10  FILLER                PIC X(14)                      
002830                                   VALUE 'AUTHENTICATION'.        
002840         10  FILLER                PIC 9(05) COMP VALUE ZERO.     
002850*    ROW 4 OF 5                                                   
002860     05  FILLER.                                                  
002870         10  FILLER                PIC X(14)                      
002880                                   VALUE 'PERFORMANCE'.           
002890         10  FILLER                PIC 9(05) COMP VALUE ZERO.     
002900*    ROW 5 OF 5                                                   
002910     05  FILLER.                                                  
002920         10  FILLER                PIC X(14)   VALUE 'SECURITY'.  
002930         10  FILLER                PIC 9(05) COMP VALUE ZERO.     
002940*    REDEFINITION 2 OF 3                                          
002950 01  WS-CATEGORY-TOTALS-TABLE REDEFINES STATIC-CATEGORY-TOTALS    
002960                              OCCURS 5 TIMES.                     
002970     05  WS-CAT-TOTAL-LABEL        PIC X(14).                     
002980     05  WS-CAT-TOTAL-COUNT        PIC 9(05) COMP.                
002990*                                                                 
003000******************************************************************
003010*    URGENCY TOTALS - SAME SHAPE AS THE CATEGORY TOTALS ABOVE     
003020******************************************************************
003030 01  STATIC-URGENCY-TOTALS.                                       
003040*    ROW 1 OF 4 - THE TOP OF THE URGENCY TIE ORDER                
003050     05  FILLER.                                                  
003060         10  FILLER                PIC X(08)   VALUE 'CRITICAL'.  
003070         10  FILLER                PIC 9(05) COMP VALUE ZERO.     
003080*    ROW 2 OF 4                                                   
003090     05  FILLER.                                                  
003100         10  FILLER                PIC X(08)   VALUE 'HIGH'.      
003110         10  FILLER                PIC 9(05) COMP VALUE ZERO.     
003120*    ROW 3 OF 4 - ALSO THE CLASSIFIER'S DEFAULT URGENCY           
003130     05  FILLER.                                                  
003140         10  FILLER                PIC X(08)   VALUE 'MEDIUM'.    
003150         10  FILLER                PIC 9(05) COMP VALUE ZERO.     
003160*    ROW 4 OF 4                                                   
003170     05  FILLER.                                                  
003180         10  FILLER                PIC X(08)   VALUE 'LOW'.       
003190         10  FILLER                PIC 9(05) COMP VALUE ZERO.     
003200*    REDEFINITION 3 OF 3                                          
003210 01  WS-URGENCY-TOTALS-TABLE REDEFINES STATIC-URGENCY-TOTALS      
003220                             OCCURS 4 TIMES.                      
003230     05  WS-URG-TOTAL-LABEL        PIC X(08).                     
003240     05  WS-URG-TOTAL-COUNT        PIC 9(05) COMP.                
003250*                                                                 
003260******************************************************************
003270*    CALL INTERFACE TO BUGCLSFY                                   
003280******************************************************************
003290 COPY BUGXFER.                                                    
003300*    WORKING-STORAGE COPY OF THE LINKAGE AREA BUGCLSFY RECEIVES - 
003310*    SAME MEMBER COPIED INTO BUGCLSFY'S LINKAGE SECTION SO THE TWO
003320*    PROGRAMS AGREE ON THE LAYOUT BYTE FOR BYTE                   
003330*                                                                 
003340******************************************************************
003350*    REPORT EDIT AND LAYOUT AREAS                                 
003360******************************************************************
003370*                                                                 
003380 01  HEADING-LINE-ONE.                                            
003390     05  FILLER                    PIC X(46)   VALUE SPACES.      
003400*    LEFT MARGIN TO CENTER THE REPORT TITLE                       
003410     05  FILLER                    PIC X(17)                      
003420                                   VALUE 'BUG TRIAGE REPORT'.     
003430     05  FILLER                    PIC X(50)   VALUE SPACES.      
003440*    RIGHT MARGIN, THEN THE RUN DATE - CENTERS THE TITLE OVER ALL 
003450     05  FILLER                    PIC X(5)    VALUE 'DATE '.     
003460     05  HDG-RUN-DATE              PIC X(8).                      
003470     05  FILLER                    PIC X(6)    VALUE SPACES.      
003480*                                                                 
003490 01  HEADING-LINE-TWO.                                            
003500*    COLUMN HEADINGS - POSITIONS LINE UP WITH DETAIL-LINE BELOW   
003510     05  FILLER                    PIC X(6)    VALUE 'BUG ID'.    
003520     05  FILLER                    PIC X(3)    VALUE SPACES.      
003530     05  FILLER                    PIC X(2)    VALUE 'ST'.        
003540     05  FILLER                    PIC X(3)    VALUE SPACES.      
003550     05  FILLER                    PIC X(8)    VALUE 'CATEGORY'.  
003560     05  FILLER                    PIC X(7)    VALUE SPACES.      
003570     05  FILLER                    PIC X(7)    VALUE 'URGENCY'.   
003580     05  FILLER                    PIC X(2)    VALUE SPACES.      
003590     05  FILLER                    PIC X(8)    VALUE 'CAT URG'.   
003600*    HEADS BOTH DET-CAT-SCORE AND DET-URG-SCORE - THE TWO EDITED  
003610*    FIELDS PRINT CLOSE ENOUGH TOGETHER FOR ONE HEADING           
003620     05  FILLER                    PIC X(3)    VALUE SPACES.      
003630     05  FILLER                    PIC X(29)                      
003640                                   VALUE 'TITLE OR ERROR MESSAGE'.
003650     05  FILLER                    PIC X(54)   VALUE SPACES.      
003660*                                                                 
003670******************************************************************
003680*    DETAIL LINE - BUG-ID(6) STATUS(2) CATEGORY(14) URGENCY(8)    
003690*    CAT-SCORE(4) URG-SCORE(4) THEN 60 BYTES OF TITLE OR ERROR    
003700******************************************************************
003710 01  DETAIL-LINE.                                                 
003720     05  DET-BUG-ID                PIC X(06).                     
003730*    COLUMNS BELOW LINE UP UNDER HEADING-LINE-TWO ABOVE           
003740     05  FILLER                    PIC X(03)   VALUE SPACES.      
003750     05  DET-STATUS                PIC X(02).                     
003760     05  FILLER                    PIC X(03)   VALUE SPACES.      
003770     05  DET-CATEGORY              PIC X(14).                     
003780     05  FILLER                    PIC X(02)   VALUE SPACES.      
003790     05  DET-URGENCY               PIC X(08).                     
003800     05  FILLER                    PIC X(02)   VALUE SPACES.      
003810     05  DET-CAT-SCORE             PIC ZZZ9.                      
003820*    ZERO-SUPPRESSED - A RECORD THAT NEVER MATCHED A KEYWORD      
003830*    PRINTS A BLANK SCORE, NOT A STRING OF ZEROES                 
003840     05  FILLER                    PIC X(02)   VALUE SPACES.      
003850     05  DET-URG-SCORE             PIC ZZZ9.                      
003860     05  FILLER                    PIC X(03)   VALUE SPACES.      
003870     05  DET-TEXT-OR-ERROR         PIC X(60).                     
003880*    HOLDS THE BUG TITLE ON AN OK RECORD, THE VALIDATION ERROR ON 
003890*    AN ER RECORD - NEVER BOTH AT ONCE                            
003900     05  FILLER                    PIC X(19)   VALUE SPACES.      
003910*                                                                 
003920 01  BATCH-ERROR-LINE.                                            
003930*    THE ONLY LINE PRINTED WHEN 800-FINISH-BATCH REJECTS THE RUN  
003940     05  FILLER                    PIC X(10)   VALUE SPACES.      
003950     05  FILLER                    PIC X(40)                      
003960          VALUE 'BATCH SIZE MUST BE BETWEEN 1 AND 20'.            
003970     05  FILLER                    PIC X(82)   VALUE SPACES.      
003980*    PADS THE ERROR LINE OUT TO THE FULL 132-BYTE PRINT-LINE WIDTH
003990*                                                                 
004000 01  SUMMARY-DASH-LINE.                                           
004010*    SEPARATES THE LAST DETAIL LINE FROM THE TOTALS BLOCK         
004020     05  FILLER                    PIC X(30)   VALUE ALL '-'.     
004030     05  FILLER                    PIC X(102)  VALUE SPACES.      
004040*                                                                 
004050 01  SUMMARY-TOTAL-LINE.                                          
004060*    ONE LINE - READ COUNT, OK COUNT, FAILED COUNT, ALL THREE     
004070*    EDITED ZERO-SUPPRESSED                                       
004080     05  FILLER                    PIC X(18)                      
004090                                   VALUE 'TOTAL BUGS READ  '.     
004100     05  SUM-TOTAL-BUGS            PIC ZZZZ9.                     
004110*    THE THREE COUNTS BELOW ARE THE SAME WS-BATCH-TOTALS FIELDS   
004120*    MOVED TO EDITED PICTURES FOR PRINT - DISPLAY ONLY            
004130     05  FILLER                    PIC X(4)    VALUE SPACES.      
004140     05  FILLER                    PIC X(13)                      
004150                                   VALUE 'PROCESSED OK '.         
004160     05  SUM-PROCESSED-OK          PIC ZZZZ9.                     
004170     05  FILLER                    PIC X(4)    VALUE SPACES.      
004180     05  FILLER                    PIC X(7)    VALUE 'FAILED '.   
004190     05  SUM-FAILED                PIC ZZZZ9.                     
004200     05  FILLER                    PIC X(71)   VALUE SPACES.      
004210*                                                                 
004220 01  SUMMARY-CATEGORY-LINE.                                       
004230*    ONE OF THESE PER CATEGORY - WRITTEN FIVE TIMES BY 910, LABEL 
004240*    AND COUNT COME STRAIGHT OUT OF WS-CATEGORY-TOTALS-TABLE      
004250     05  FILLER                    PIC X(4)    VALUE SPACES.      
004260     05  SUM-CAT-LABEL             PIC X(14).                     
004270     05  FILLER                    PIC X(4)    VALUE SPACES.      
004280     05  SUM-CAT-COUNT             PIC ZZZZ9.                     
004290     05  FILLER                    PIC X(105)  VALUE SPACES.      
004300*                                                                 
004310 01  SUMMARY-URGENCY-LINE.                                        
004320*    SAME SHAPE AS SUMMARY-CATEGORY-LINE, WRITTEN FOUR TIMES BY   
004330*    920                                                          
004340     05  FILLER                    PIC X(4)    VALUE SPACES.      
004350     05  SUM-URG-LABEL             PIC X(08).                     
004360     05  FILLER                    PIC X(10)   VALUE SPACES.      
004370     05  SUM-URG-COUNT             PIC ZZZZ9.                     
004380     05  FILLER                    PIC X(105)  VALUE SPACES.      
004390*                                                                 
004400 PROCEDURE DIVISION.                                              
004410******************************************************************
004420 000-PREPARE-TRIAGE-REPORT.                                       
004430*    MAIN LINE - OPENS THE THREE FILES, PRIMES THE READ, PROCESSES
004440*    EVERY RECORD, THEN RUNS THE BATCH-SIZE GATE BEFORE ANYTHING  
004450*    IS COMMITTED TO RESULTS-OUT OR THE PRINTED REPORT            
004460     OPEN INPUT  BUGS-IN                                          
004470*    OPENS BUGS-IN FOR SEQUENTIAL READ, RESULTS-OUT AND           
004480          OUTPUT RESULTS-OUT                                      
004490          OUTPUT TRIAGE-REPORT.                                   
004500*    TRIAGE-REPORT FOR SEQUENTIAL WRITE - STANDARD OPEN FOR A     
004510*    ALL THREE OPENED UP FRONT - NONE IS OPENED OR CLOSED MID-RUN 
004520     INITIALIZE WS-BATCH-TOTALS.                                  
004530*    WS-BATCH-TOTALS GROUPS WS-TOTAL-BUGS, WS-PROCESSED-OK AND    
004540*    ZEROES WS-TOTAL-BUGS/WS-PROCESSED-OK/WS-FAILED EXPLICITLY -  
004550     PERFORM 100-GET-RUN-DATE.                                    
004560*    SEE 100-GET-RUN-DATE BELOW FOR THE HEADING DATE BUILD        
004570*    RUN DATE IS READ ONCE, NOT RE-READ FOR EACH PRINTED PAGE     
004580     PERFORM 150-READ-BUGS-IN.                                    
004590*    NEXT RECORD - AT END SETS EOF-YES AND THE MAIN LOOP STOPS    
004600     PERFORM 200-PROCESS-BUG-RECORD UNTIL EOF-YES.                
004610*    MAIN PROCESSING LOOP - ONE PASS PER INPUT RECORD UNTIL       
004620     PERFORM 800-FINISH-BATCH.                                    
004630*    DECIDES WHETHER THE BATCH GETS WRITTEN OR REJECTED WHOLESALE 
004640     CLOSE BUGS-IN                                                
004650*    ALL THREE FILES CLOSED TOGETHER AT END OF RUN, WHETHER THE   
004660           RESULTS-OUT                                            
004670           TRIAGE-REPORT.                                         
004680     STOP RUN.                                                    
004690*    BATCH WAS ACCEPTED OR REJECTED BY 800-FINISH-BATCH           
004700*    NORMAL END - NO RETURN CODE SET, A REJECTED BATCH IS NOT AN  
004710*                                                                 
004720 100-GET-RUN-DATE.                                                
004730*    BUILDS THE MM/DD/YY HEADING DATE ONCE, AT THE TOP OF THE RUN 
004740*    - THE SAME HDG-RUN-DATE PRINTS ON EVERY PAGE                 
004750     ACCEPT WS-RUN-DATE-FIELDS FROM DATE.                         
004760*    WS-RUN-DATE-FIELDS REDEFINES THE SIX-DIGIT SYSTEM DATE INTO  
004770*    SYSTEM DATE, YYMMDD - SEE THE Y2K REVIEW NOTE IN THE HISTORY 
004780     STRING WS-RUN-MONTH '/' WS-RUN-DAY '/' WS-RUN-YEAR           
004790*    WS-RUN-YEAR/MONTH/DAY SUBFIELDS - SEE THE REDEFINES UP IN    
004800         DELIMITED BY SIZE INTO WS-HEADING-DATE                   
004810     END-STRING.                                                  
004820*                                                                 
004830 150-READ-BUGS-IN.                                                
004840*    STANDARD SEQUENTIAL READ - NO FILE STATUS CLAUSE ON BUGS-IN, 
004850*    THIS SHOP HAS NEVER CODED ONE ON A SIMPLE INPUT FEED         
004860     READ BUGS-IN                                                 
004870*    SEQUENTIAL READ OFF THE BUGS-IN FEED, ONE RECORD PER CALL    
004880         AT END                                                   
004890             SET EOF-YES TO TRUE                                  
004900*    DRIVES THE UNTIL TEST IN 000-PREPARE-TRIAGE-REPORT'S MAIN    
004910*    LOOP                                                         
004920         NOT AT END                                               
004930*    NOTHING TO DO - 200-PROCESS-BUG-RECORD PICKS UP FROM HERE    
004940             CONTINUE                                             
004950     END-READ.                                                    
004960*                                                                 
004970******************************************************************
004980*    PER-RECORD PROCESSING - VALIDATE, CLASSIFY, ACCUMULATE.      
004990*    RECORD-LEVEL ERRORS DO NOT STOP THE BATCH  TKT 4471          
005000******************************************************************
005010 200-PROCESS-BUG-RECORD.                                          
005020*    PER-RECORD PROCESSING - VALIDATE, THEN EITHER SCORE IT       
005030*    THROUGH BUGCLSFY OR MARK IT AN ERROR, THEN FILE THE RESULT   
005040*    AND READ THE NEXT RECORD                                     
005050     ADD 1 TO WS-TOTAL-BUGS                                       
005060*    BUMPED FOR EVERY RECORD READ, VALID OR NOT - USED AS THE     
005070         ON SIZE ERROR                                            
005080             DISPLAY 'SIZE ERROR ON WS-TOTAL-BUGS'                
005090     END-ADD.                                                     
005100     PERFORM 210-VALIDATE-BUG-RECORD THRU 210-EXIT.               
005110*    SETS RECORD-IS-VALID OR RECORD-IS-INVALID FOR THE IF BELOW   
005120*    SECTION/EXIT-PARAGRAPH RANGE, NOT A SINGLE PARAGRAPH - 210 GO
005130     IF RECORD-IS-INVALID                                         
005140         PERFORM 250-RECORD-VALIDATION-ERROR                      
005150     ELSE                                                         
005160         PERFORM 220-BUILD-ANALYSIS-TEXT                          
005170*    ONLY RUN WHEN THE RECORD IS VALID - SEE THE IF ABOVE         
005180         PERFORM 230-CLASSIFY-BUG-RECORD                          
005190         PERFORM 240-APPLY-RESULT                                 
005200     END-IF.                                                      
005210     PERFORM 260-STORE-RESULT-ROW.                                
005220*    FILES THE ROW FOR PRINTING/WRITING REGARDLESS OF OUTCOME     
005230*    RUNS REGARDLESS OF OK OR ER - BOTH OUTCOMES FILE A ROW       
005240     PERFORM 150-READ-BUGS-IN.                                    
005250*    NEXT RECORD - AT END SETS EOF-YES AND THE MAIN LOOP STOPS    
005260*                                                                 
005270 210-VALIDATE-BUG-RECORD.                                         
005280*    TITLE CHECKED FIRST - A BLANK TITLE SKIPS THE DESCRIPTION    
005290*    CHECK ENTIRELY AND GOES STRAIGHT TO THE EXIT LEG  TKT 7012   
005300     SET RECORD-IS-VALID TO TRUE.                                 
005310*    88-LEVEL CONDITION NAME UNDER WS-VALIDATION-SWITCH           
005320*    ASSUME GOOD UNTIL ONE OF THE TWO CHECKS BELOW SAYS OTHERWISE 
005330     MOVE SPACES TO WS-VALIDATION-MSG.                            
005340*    CLEARED EVEN ON A RECORD THAT TURNS OUT VALID                
005350     IF BR-BUG-TITLE NOT = SPACES                                 
005360*    A BLANK TITLE IS THE FIRST VALIDATION FAILURE CHECKED        
005370         GO TO 210-CHECK-DESC.                                    
005380*    TITLE PRESENT - FALL THROUGH TO THE DESCRIPTION CHECK        
005390     SET RECORD-IS-INVALID TO TRUE.                               
005400     MOVE 'TITLE REQUIRED' TO WS-VALIDATION-MSG.                  
005410*    PRINTS ON THE DETAIL LINE IN PLACE OF THE TITLE              
005420     GO TO 210-EXIT.                                              
005430*    TITLE WAS BLANK - THE DESCRIPTION IS NEVER CHECKED           
005440 210-CHECK-DESC.                                                  
005450*    REACHED ONLY WHEN THE TITLE CHECK ABOVE PASSED               
005460     IF BR-BUG-DESC NOT = SPACES                                  
005470*    SECOND AND LAST VALIDATION CHECK IN THIS PARAGRAPH           
005480         GO TO 210-EXIT.                                          
005490     SET RECORD-IS-INVALID TO TRUE.                               
005500     MOVE 'DESCRIPTION REQUIRED' TO WS-VALIDATION-MSG.            
005510*    PRINTS ON THE DETAIL LINE IN PLACE OF THE TITLE              
005520*                                                                 
005530*    FALL THROUGH TO THE EXIT LEG - ALL CALLERS PERFORM THIS      
005540*    PARAGRAPH THRU 210-EXIT  TKT 7012                            
005550 210-EXIT.                                                        
005560     EXIT.                                                        
005570*                                                                 
005580*    TITLE + ONE SPACE + DESCRIPTION, UPPER-CASED FOR THE         
005590*    CASE-INSENSITIVE KEYWORD SCAN IN BUGCLSFY - EVERY KEYWORD    
005600*    AND OVERRIDE-INDICATOR LITERAL OVER THERE IS UPPERCASE, SO   
005610*    THE TEXT HAS TO MATCH THAT SIDE, NOT THE OTHER WAY AROUND    
005620 220-BUILD-ANALYSIS-TEXT.                                         
005630     MOVE SPACES TO BX-COMBINED-TEXT.                             
005640*    CLEAR BEFORE THE STRING SO A SHORT TITLE+DESCRIPTION DOES NOT
005650     STRING BR-BUG-TITLE              DELIMITED BY SIZE           
005660            SPACE                     DELIMITED BY SIZE           
005670            BR-BUG-DESC               DELIMITED BY SIZE           
005680       INTO BX-COMBINED-TEXT                                      
005690     END-STRING.                                                  
005700     INSPECT BX-COMBINED-TEXT                                     
005710         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  
005720                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 
005730*                                                                 
005740 230-CLASSIFY-BUG-RECORD.                                         
005750*    BUG-XFER-AREA CARRIES THE UPPER-CASED TEXT IN AND THE        
005760*    CATEGORY/URGENCY/SCORE RESULT BACK OUT - SEE COPY BUGXFER    
005770     CALL 'BUGCLSFY' USING BUG-XFER-AREA.                         
005780*    LINKAGE IS BY REFERENCE - BUGCLSFY MOVES ITS RESULT FIELDS   
005790*    ONE CALL PER VALID RECORD - BUGCLSFY DOES NOT KEEP STATE     
005800*                                                                 
005810*    SUCCESSFUL CLASSIFICATION - FILE THE RESULT AND BUMP THE     
005820*    CATEGORY/URGENCY TOTALS                                      
005830 240-APPLY-RESULT.                                                
005840     MOVE 'OK'              TO WS-CURRENT-STATUS.                 
005850*    WS-CURRENT-STATUS PRINTS IN THE DETAIL LINE'S STATUS COLUMN  
005860     MOVE BX-RES-CATEGORY   TO WS-CURRENT-CATEGORY.               
005870*    COPIED STRAIGHT ACROSS FROM THE BUG-XFER-AREA RESULT FIELDS  
005880     MOVE BX-RES-URGENCY    TO WS-CURRENT-URGENCY.                
005890     MOVE BX-CAT-SCORE      TO WS-CURRENT-CAT-SCORE.              
005900     MOVE BX-URG-SCORE      TO WS-CURRENT-URG-SCORE.              
005910     MOVE SPACES            TO WS-CURRENT-ERROR-MSG.              
005920*    AN OK RECORD NEVER SHOWS AN ERROR MESSAGE ON THE DETAIL LINE 
005930     ADD 1 TO WS-PROCESSED-OK                                     
005940*    COUNTS TOWARD SUM-PROCESSED-OK ON THE SUMMARY TOTAL LINE     
005950         ON SIZE ERROR                                            
005960             DISPLAY 'SIZE ERROR ON WS-PROCESSED-OK'              
005970     END-ADD.                                                     
005980     SET WS-CAT-IDX TO 1.                                         
005990*    RESTART THE SCAN FOR EVERY RECORD - THE TABLE ITSELF NEVER   
006000     PERFORM 241-MATCH-CATEGORY-ROW                               
006010         UNTIL WS-CAT-IDX > 5                                     
006020            OR WS-CAT-TOTAL-LABEL(WS-CAT-IDX)                     
006030                                   = WS-CURRENT-CATEGORY.         
006040     IF WS-CAT-IDX NOT > 5                                        
006050*    IDX LEFT AT 6 MEANS NO ROW MATCHED - SHOULD NEVER HAPPEN     
006060*    A LABEL NOT FOUND (SHOULD NEVER HAPPEN - BUGCLSFY ONLY       
006070*    RETURNS                                                      
006080         ADD 1 TO WS-CAT-TOTAL-COUNT(WS-CAT-IDX)                  
006090             ON SIZE ERROR                                        
006100                 DISPLAY 'SIZE ERROR ON CATEGORY TOTAL'           
006110         END-ADD                                                  
006120     END-IF.                                                      
006130     SET WS-URG-IDX TO 1.                                         
006140     PERFORM 242-MATCH-URGENCY-ROW                                
006150         UNTIL WS-URG-IDX > 4                                     
006160            OR WS-URG-TOTAL-LABEL(WS-URG-IDX)                     
006170                                   = WS-CURRENT-URGENCY.          
006180     IF WS-URG-IDX NOT > 4                                        
006190*    IDX LEFT AT 5 MEANS NO ROW MATCHED - SHOULD NEVER HAPPEN     
006200         ADD 1 TO WS-URG-TOTAL-COUNT(WS-URG-IDX)                  
006210             ON SIZE ERROR                                        
006220                 DISPLAY 'SIZE ERROR ON URGENCY TOTAL'            
006230         END-ADD                                                  
006240     END-IF.                                                      
006250*                                                                 
006260 241-MATCH-CATEGORY-ROW.                                          
006270*    IDX ADVANCES EACH TIME THROUGH - NO MATCH YET AT THIS ROW    
006280*    IDX ADVANCES EACH TIME THROUGH - NO MATCH YET AT THIS ROW    
006290     ADD 1 TO WS-CAT-IDX.                                         
006300*    ADVANCE TO THE NEXT ROW - THE PERFORM...UNTIL IN 900 CHECKS  
006310*    IT                                                           
006320*                                                                 
006330 242-MATCH-URGENCY-ROW.                                           
006340*    IDX ADVANCES EACH TIME THROUGH - NO MATCH YET AT THIS ROW    
006350*    IDX ADVANCES EACH TIME THROUGH - NO MATCH YET AT THIS ROW    
006360     ADD 1 TO WS-URG-IDX.                                         
006370*    ADVANCE TO THE NEXT ROW - THE PERFORM...UNTIL IN 900 CHECKS  
006380*    IT                                                           
006390*                                                                 
006400*    VALIDATION FAILURE - CATEGORY/URGENCY/SCORES STAY SPACES/    
006410*    ZERO, STATUS IS ER, NO TOTALS ARE BUMPED EXCEPT FAILED       
006420 250-RECORD-VALIDATION-ERROR.                                     
006430*    VALIDATION FAILURE - CATEGORY/URGENCY/SCORES STAY            
006440*    SPACES/ZERO, STATUS IS ER, NO CATEGORY OR URGENCY TOTAL IS   
006450*    BUMPED                                                       
006460     MOVE 'ER'              TO WS-CURRENT-STATUS.                 
006470*    'ER' PRINTS IN THE DETAIL LINE'S STATUS COLUMN FOR A REJECT  
006480     MOVE SPACES            TO WS-CURRENT-CATEGORY.               
006490     MOVE SPACES            TO WS-CURRENT-URGENCY.                
006500     MOVE ZERO              TO WS-CURRENT-CAT-SCORE.              
006510     MOVE ZERO              TO WS-CURRENT-URG-SCORE.              
006520     MOVE WS-VALIDATION-MSG TO WS-CURRENT-ERROR-MSG.              
006530*    CARRIES 'TITLE REQUIRED' OR 'DESCRIPTION REQUIRED' TO PRINT  
006540     ADD 1 TO WS-FAILED                                           
006550*    COUNTS TOWARD SUM-FAILED ON THE SUMMARY TOTAL LINE           
006560         ON SIZE ERROR                                            
006570             DISPLAY 'SIZE ERROR ON WS-FAILED'                    
006580     END-ADD.                                                     
006590*                                                                 
006600*    BUFFERS THE CURRENT RECORD'S RESULT INTO WS-RESULT-TABLE.    
006610*    A COUNT OVER 20 IS LEFT OUT OF THE TABLE - THE BATCH WILL    
006620*    BE REJECTED AT 800-FINISH-BATCH SO THE ROW IS NEVER USED     
006630 260-STORE-RESULT-ROW.                                            
006640*    BUFFERS THE CURRENT RECORD'S RESULT INTO WS-RESULT-TABLE - A 
006650*    COUNT OVER 20 IS LEFT OUT, THE BATCH WILL BE REJECTED BY 800 
006660*    SO THE ROW IS NEVER PRINTED OR WRITTEN ANYWAY                
006670     IF WS-TOTAL-BUGS NOT > 20                                    
006680         MOVE BR-BUG-ID         TO WS-RES-ID(WS-TOTAL-BUGS)       
006690*    WS-TOTAL-BUGS DOUBLES AS THE SUBSCRIPT - SAFE BECAUSE THE    
006700         MOVE WS-CURRENT-STATUS TO WS-RES-STATUS(WS-TOTAL-BUGS)   
006710         MOVE WS-CURRENT-CATEGORY                                 
006720                       TO WS-RES-CATEGORY(WS-TOTAL-BUGS)          
006730         MOVE WS-CURRENT-URGENCY                                  
006740                       TO WS-RES-URGENCY(WS-TOTAL-BUGS)           
006750         MOVE WS-CURRENT-CAT-SCORE                                
006760                       TO WS-RES-CAT-SCORE(WS-TOTAL-BUGS)         
006770         MOVE WS-CURRENT-URG-SCORE                                
006780                       TO WS-RES-URG-SCORE(WS-TOTAL-BUGS)         
006790         MOVE WS-CURRENT-ERROR-MSG                                
006800                       TO WS-RES-ERROR-MSG(WS-TOTAL-BUGS)         
006810         MOVE BR-BUG-TITLE      TO WS-RES-TITLE(WS-TOTAL-BUGS)    
006820     END-IF.                                                      
006830*                                                                 
006840******************************************************************
006850*    END OF FILE - 1 TO 20 RECORDS WRITES RESULTS AND THE         
006860*    REPORT, ANYTHING ELSE REJECTS THE WHOLE BATCH  TKT 4471      
006870******************************************************************
006880 800-FINISH-BATCH.                                                
006890*    END OF FILE - 1 TO 20 RECORDS WRITES RESULTS AND THE REPORT, 
006900*    ANYTHING ELSE REJECTS THE WHOLE BATCH                        
006910     IF WS-TOTAL-BUGS = ZERO OR WS-TOTAL-BUGS > 20                
006920*    A ZERO-RECORD FILE AND AN OVER-SIZE BATCH ARE BOTH REJECTED  
006930         SET BATCH-IS-INVALID TO TRUE                             
006940         PERFORM 810-WRITE-BATCH-ERROR                            
006950*    ONLY THE HEADING AND THE ERROR LINE ARE WRITTEN - NO         
006960     ELSE                                                         
006970         SET BATCH-IS-VALID TO TRUE                               
006980         PERFORM 820-WRITE-RESULTS-AND-REPORT                     
006990*    EVERY BUFFERED ROW IS PRINTED AND WRITTEN TO RESULTS-OUT     
007000     END-IF.                                                      
007010*                                                                 
007020 810-WRITE-BATCH-ERROR.                                           
007030*    NO DETAIL LINES, NO RESULTS-OUT RECORDS - JUST THE HEADING   
007040*    AND THE ONE-LINE BATCH-ERROR-LINE MESSAGE                    
007050     PERFORM 400-WRITE-HEADING-LINES.                             
007060     WRITE PRINT-LINE FROM BATCH-ERROR-LINE                       
007070*    ACCEPTED BATCH - ONLY ONE COPY RUNS PER INVOCATION HERE      
007080         AFTER ADVANCING 2 LINES.                                 
007090*                                                                 
007100 820-WRITE-RESULTS-AND-REPORT.                                    
007110*    WALKS WS-RESULT-TABLE ROW 1 THRU WS-TOTAL-BUGS, PRINTING A   
007120*    DETAIL LINE AND WRITING A RESULTS-OUT RECORD FOR EACH        
007130     PERFORM 400-WRITE-HEADING-LINES.                             
007140     SET WS-PRINT-IDX TO 1.                                       
007150*    WS-PRINT-IDX IS COMP - SEE THE 77-LEVEL DECLARATION ABOVE    
007160     PERFORM 500-WRITE-DETAIL-LINE                                
007170         UNTIL WS-PRINT-IDX > WS-TOTAL-BUGS.                      
007180     PERFORM 900-WRITE-SUMMARY-BLOCK.                             
007190*    RUNS ONCE, AFTER THE LAST DETAIL LINE FOR THIS BATCH         
007200*    TOTALS BLOCK PRINTS ONCE, AFTER THE LAST DETAIL LINE         
007210*                                                                 
007220 400-WRITE-HEADING-LINES.                                         
007230*    ADVANCING PAGE STARTS A NEW PRINTER PAGE EACH TIME THIS RUNS 
007240*    - ONCE PER REPORT, SINCE THE BATCH IS CAPPED AT 20 RECORDS   
007250     ADD 1 TO PAGE-COUNT.                                         
007260*    PAGE-COUNT IS COMP - CARRIED IN CASE A FUTURE RELEASE ADDS   
007270     MOVE WS-HEADING-DATE TO HDG-RUN-DATE.                        
007280     WRITE PRINT-LINE FROM HEADING-LINE-ONE                       
007290         AFTER ADVANCING PAGE.                                    
007300     WRITE PRINT-LINE FROM HEADING-LINE-TWO                       
007310         AFTER ADVANCING 2 LINES.                                 
007320     MOVE 4 TO LINE-COUNT.                                        
007330*    LINE-COUNT IS COMP - NOT CURRENTLY TESTED ANYWHERE, CARRIED  
007340*    TWO HEADING LINES PLUS THE BLANK LINES AROUND THEM           
007350*                                                                 
007360*    WRITES ONE DETAIL LINE AND ONE RESULTS-OUT RECORD FOR THE    
007370*    ROW AT WS-PRINT-IDX                                          
007380 500-WRITE-DETAIL-LINE.                                           
007390*    WRITES ONE DETAIL LINE AND ONE RESULTS-OUT RECORD FOR THE ROW
007400*    AT WS-PRINT-IDX                                              
007410     MOVE WS-RES-ID(WS-PRINT-IDX)       TO DET-BUG-ID             
007420                                           RR-RES-ID.             
007430     MOVE WS-RES-STATUS(WS-PRINT-IDX)   TO DET-STATUS             
007440                                           RR-RES-STATUS.         
007450     MOVE WS-RES-CATEGORY(WS-PRINT-IDX) TO DET-CATEGORY           
007460                                           RR-RES-CATEGORY.       
007470     MOVE WS-RES-URGENCY(WS-PRINT-IDX)  TO DET-URGENCY            
007480                                           RR-RES-URGENCY.        
007490     MOVE WS-RES-CAT-SCORE(WS-PRINT-IDX) TO DET-CAT-SCORE         
007500                                            RR-RES-CAT-SCORE.     
007510     MOVE WS-RES-URG-SCORE(WS-PRINT-IDX) TO DET-URG-SCORE         
007520                                            RR-RES-URG-SCORE.     
007530     MOVE WS-RES-ERROR-MSG(WS-PRINT-IDX) TO RR-RES-ERROR-MSG.     
007540     IF WS-RES-STATUS(WS-PRINT-IDX) = 'ER'                        
007550*    ER RECORDS PRINT THE ERROR MESSAGE, OK RECORDS PRINT THE     
007560*    TITLE                                                        
007570         MOVE WS-RES-ERROR-MSG(WS-PRINT-IDX) TO DET-TEXT-OR-ERROR 
007580     ELSE                                                         
007590         MOVE WS-RES-TITLE(WS-PRINT-IDX)(1:60)                    
007600                                      TO DET-TEXT-OR-ERROR        
007610     END-IF.                                                      
007620     WRITE PRINT-LINE FROM DETAIL-LINE                            
007630*    ONE DETAIL LINE PER BUFFERED ROW, WS-PRINT-IDX 1 THRU        
007640         AFTER ADVANCING 1 LINE.                                  
007650     ADD 1 TO LINE-COUNT.                                         
007660     WRITE RES-RECORD-OUT.                                        
007670     ADD 1 TO WS-PRINT-IDX.                                       
007680*    ADVANCE TO THE NEXT ROW - THE PERFORM...UNTIL IN 820 CHECKS  
007690*    IT                                                           
007700*                                                                 
007710******************************************************************
007720*    SUMMARY BLOCK - TOTALS, THEN ONE LINE PER CATEGORY, THEN     
007730*    ONE LINE PER URGENCY LEVEL                                   
007740******************************************************************
007750 900-WRITE-SUMMARY-BLOCK.                                         
007760*    SUMMARY BLOCK - TOTALS, THEN ONE LINE PER CATEGORY, THEN ONE 
007770*    LINE PER URGENCY LEVEL                                       
007780     WRITE PRINT-LINE FROM SUMMARY-DASH-LINE                      
007790         AFTER ADVANCING 2 LINES.                                 
007800     MOVE WS-TOTAL-BUGS   TO SUM-TOTAL-BUGS.                      
007810*    THREE COUNTERS MOVED TO ZZZZ9-EDITED SUMMARY FIELDS          
007820     MOVE WS-PROCESSED-OK TO SUM-PROCESSED-OK.                    
007830     MOVE WS-FAILED       TO SUM-FAILED.                          
007840     WRITE PRINT-LINE FROM SUMMARY-TOTAL-LINE                     
007850*    ZZZZ9 SUPPRESSES LEADING ZEROES ON THE SUMMARY LINE          
007860         AFTER ADVANCING 2 LINES.                                 
007870     SET WS-CAT-IDX TO 1.                                         
007880*    RESTART THE SCAN FOR EVERY RECORD - THE TABLE ITSELF NEVER   
007890     PERFORM 910-WRITE-CATEGORY-LINE                              
007900*    FIVE ROWS, ONE PER WS-CAT-TOTAL-LABEL ENTRY                  
007910         UNTIL WS-CAT-IDX > 5.                                    
007920     SET WS-URG-IDX TO 1.                                         
007930     PERFORM 920-WRITE-URGENCY-LINE                               
007940*    FOUR ROWS, ONE PER WS-URG-TOTAL-LABEL ENTRY                  
007950         UNTIL WS-URG-IDX > 4.                                    
007960*                                                                 
007970 910-WRITE-CATEGORY-LINE.                                         
007980*    ONE LINE PER CATEGORY ROW - UI, BACKEND, AUTH, PERF, SECURITY
007990     MOVE WS-CAT-TOTAL-LABEL(WS-CAT-IDX) TO SUM-CAT-LABEL.        
008000*    LABEL AND COUNT BOTH COME OFF THE SAME STATIC ROW            
008010     MOVE WS-CAT-TOTAL-COUNT(WS-CAT-IDX) TO SUM-CAT-COUNT.        
008020     WRITE PRINT-LINE FROM SUMMARY-CATEGORY-LINE                  
008030         AFTER ADVANCING 1 LINE.                                  
008040     ADD 1 TO WS-CAT-IDX.                                         
008050*    ADVANCE TO THE NEXT ROW - THE PERFORM...UNTIL IN 900 CHECKS  
008060*    IT                                                           
008070*                                                                 
008080 920-WRITE-URGENCY-LINE.                                          
008090*    ONE LINE PER URGENCY ROW - CRITICAL, HIGH, MEDIUM, LOW       
008100     MOVE WS-URG-TOTAL-LABEL(WS-URG-IDX) TO SUM-URG-LABEL.        
008110*    LABEL AND COUNT BOTH COME OFF THE SAME STATIC ROW            
008120     MOVE WS-URG-TOTAL-COUNT(WS-URG-IDX) TO SUM-URG-COUNT.        
008130     WRITE PRINT-LINE FROM SUMMARY-URGENCY-LINE                   
008140         AFTER ADVANCING 1 LINE.                                  
008150     ADD 1 TO WS-URG-IDX.                                         
008160*    ADVANCE TO THE NEXT ROW - THE PERFORM...UNTIL IN 900 CHECKS  
008170*    IT                                                           
